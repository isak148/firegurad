000100*****************************************************************
000200* PROGRAM:   2-VALIDATE
000300* SYSTEM:    FRCM - FIRE RISK CALCULATION - MONITORED LOCATIONS
000400* JOBSTEP:   02 OF THE NIGHTLY HARVEST CHAIN
000500* PURPOSE:   READS THE LOCATION MASTER LIST AND, FOR EACH
000600*            LOCATION, OPENS THAT LOCATION'S RAW OBSERVATION
000700*            FEED, APPLIES THE FORECAST-WINDOW CUTOFF, AND
000800*            VALIDATES/NORMALIZES THE RAW READINGS INTO ONE
000900*            WEATHER-OUT RECORD PER TIMESTAMP.  A LOCATION
001000*            WHOSE RAW FEED CANNOT BE OPENED IS LOGGED AND
001100*            SKIPPED - IT NEVER STOPS THE NIGHTLY RUN.
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. 2-VALIDATE.
001500 AUTHOR. R JARRETT.
001600 INSTALLATION. FOREST SERVICE DATA CENTER.
001700 DATE-WRITTEN. 02/11/1988.
001800 DATE-COMPILED.
001900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002000*****************************************************************
002100*  CHANGE LOG
002200*  ----------
002300*  DATE       BY   TICKET   DESCRIPTION
002400*  02/11/88   RJ   FR-0020  ORIGINAL CODING - HARVEST STEP 2.
002500*  06/30/88   KLM  FR-0038  ADDED 48 HOUR FORECAST WINDOW CUTOFF.
002600*  02/02/89   RJ   FR-0055  HISTORICAL MERGE BY TIMESTAMP GROUP.
002700*  03/03/89   RJ   FR-0058  ROUNDED MODE ADDED TO ALL COMPUTES.
002800*  12/08/89   DWS  FR-0068  OPEN-ERROR LOCATIONS NO LONGER ABORT.
002900*  02/14/91   KLM  FR-0082  ADDED UPSI-0 FORECAST-FEED SWITCH.
003000*  08/08/91   RJ   FR-0090  HUMIDITY RANGE CHECK 0 THRU 100.
003100*  04/19/93   KLM  FR-0110  YEAR FIELD RENAMED FOR Y2K READINESS.
003200*  09/27/99   TLB  FR-0144  Y2K - TIMESTAMP FIELDS NOW 4-DIGIT YR.
003300*  06/06/02   TLB  FR-0159  COMMENT CLEANUP, NO LOGIC CHANGE.
003400*  03/02/03   TLB  FR-0163  ZERO-SURVIVOR LOCATIONS NOW FLAGGED
003500*                            IN ERROR AT THE LOCATION ITSELF - THE
003600*                            OLD END-OF-RUN GUESS AT WS-WX-WRITTEN
003700*                            FIRED ON EVERY RUN AND NAMED NOBODY.
003800*  03/02/03   TLB  FR-0164  RAW-OBSERVATION-RECORD TRIMMED TO THE
003900*                            44-BYTE FEED LENGTH - THE OLD TRAILING
004000*                            FILLER OVERHUNG THE FEED BY ONE BYTE.
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS WS-FORECAST-FEED-SWITCH.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    THE LOCATION MASTER LIST - ONE RECORD PER MONITORED SITE.
005000     SELECT LOCATIONS ASSIGN TO "LOCNS"
005100         ORGANIZATION LINE SEQUENTIAL
005200         FILE STATUS IS WS-LOC-STATUS.
005300*    THE CURRENT LOCATION'S RAW FEED - NAME TAKEN FROM THE
005400*    LOCATION RECORD, SO THE ASSIGNMENT IS BUILT AT RUN TIME.
005500     SELECT RAW-OBS ASSIGN TO WS-RAW-FILE-NAME
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS IS WS-RAW-STATUS.
005800*    THE CURRENT LOCATION'S VALIDATED WEATHER OUTPUT.
005900     SELECT WEATHER-OUT ASSIGN TO WS-WX-OUT-NAME
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS IS WS-WXOUT-STATUS.
006200*    SHOP-INTERNAL RECAP FILE, ONE RECORD PER LOCATION, PASSED
006300*    FORWARD TO 3-FIRERISK, 4-NOTIFY AND 5-CONTROL-REPORT.
006400     SELECT LOC-STATUS ASSIGN TO "LSTAT"
006500         ORGANIZATION IS INDEXED
006600         ACCESS MODE IS RANDOM
006700         RECORD KEY IS LS-NAME
006800         FILE STATUS IS WS-LSTAT-STATUS.
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200*
007300 FD  LOCATIONS.
007400*    ONE RECORD PER MONITORED SITE - THE SAME MASTER LIST READ
007500*    BY 3-FIRERISK, 4-NOTIFY AND 5-CONTROL-REPORT.  THIS STEP
007600*    NEVER WRITES LOCATIONS, ONLY LOC-WX-FILE, TO BUILD THE RAW
007700*    FEED ASSIGNMENT AT 0150-PROCESS-ONE-LOCATION BELOW.
007800 01  LOCATION-RECORD.
007900     05  LOC-NAME              PIC X(20).
008000     05  LOC-LAT               PIC S9(2)V9(4)
008100                                SIGN IS LEADING SEPARATE.
008200     05  LOC-LON               PIC S9(3)V9(4)
008300                                SIGN IS LEADING SEPARATE.
008400     05  LOC-ALT               PIC 9(4).
008500     05  LOC-WX-FILE           PIC X(30).
008600     05  FILLER                PIC X(11).
008700*
008800 FD  RAW-OBS.
008900*    FR-0164 - THE HISTORICAL/FORECAST FEED IS A FIXED 44-BYTE
009000*    RECORD WITH NO TRAILING SLACK OF ITS OWN, UNLIKE WEATHER-OUT
009100*    BELOW WHICH THE SHOP RESERVED FILLER ON WHEN IT WAS LAID OUT.
009200*    DO NOT PAD THIS ONE - THE VENDOR FEED PROGRAM WRITES EXACTLY
009300*    RO-TIMESTAMP + RO-ELEMENT + RO-VALUE + RO-VALID-FLG AND NOT
009400*    ONE BYTE MORE, SO AN EXTRA FILLER BYTE HERE JUST READS BACK
009500*    AS A STRAY SPACE THAT NEVER GOT WRITTEN.
009600 01  RAW-OBSERVATION-RECORD.
009700     05  RO-TIMESTAMP          PIC X(16).
009800     05  RO-ELEMENT            PIC X(20).
009900     05  RO-VALUE              PIC S9(3).99
010000                                SIGN IS LEADING SEPARATE.
010100     05  RO-VALID-FLG          PIC X(01).
010200*    RAW-BYTE VIEW - USED ONLY TO TEST A WHOLLY BLANK LINE AT
010300*    THE BOTTOM OF A SHORT RAW FEED (SEE 0230-READ-RAW-RECORD).
010400 01  RAW-OBSERVATION-ALT REDEFINES RAW-OBSERVATION-RECORD
010500                                PIC X(44).
010600*
010700 FD  WEATHER-OUT.
010800*    THE VALIDATED, MERGED OUTPUT - ONE ROW PER TIMESTAMP THAT
010900*    SURVIVED 0300-MERGE-ELEMENT-GROUP OR 0400-VALIDATE-FORECAST
011000*    -ROW.  3-FIRERISK READS THIS FILE COLD, NEVER THE RAW FEED,
011100*    SO EVERY FIELD HERE MUST ALREADY BE RANGE-CHECKED AND TYPED.
011200*    THE FILLER BELOW IS THE SHOP'S OWN SLACK BYTE, NOT TIED TO
011300*    ANY FEED LENGTH - IT IS HELD IN RESERVE FOR THE NEXT FIELD
011400*    SOME FUTURE REQUEST TACKS ONTO THIS RECORD.
011500 01  WEATHER-RECORD.
011600     05  WX-TIMESTAMP          PIC X(16).
011700     05  WX-TEMP               PIC S9(3).99
011800                                SIGN IS LEADING SEPARATE.
011900     05  WX-HUMID              PIC 9(3).99.
012000     05  WX-WIND               PIC 9(3).99.
012100     05  FILLER                PIC X(05).
012200*
012300 FD  LOC-STATUS.
012400*    THE SHOP-INTERNAL RECAP FILE CARRIED FORWARD THROUGH ALL
012500*    FOUR HARVEST STEPS.  THIS STEP OWNS THE FIRST WRITE FOR
012600*    EACH LOCATION EVERY NIGHT - LS-WX-COUNT AND LS-ERROR-FLAG
012700*    ARE SET HERE, LS-FR-COUNT AND LS-LEVEL/LS-NOTIFY-FLAG ARE
012800*    LEFT AT THEIR JUST-WRITTEN DEFAULTS FOR 3-FIRERISK AND
012900*    4-NOTIFY TO FILL IN LATER THE SAME NIGHT.
013000 01  LOC-STATUS-RECORD.
013100     05  LS-NAME               PIC X(20).
013200     05  LS-ERROR-FLAG         PIC X(01).
013300         88  LS-IN-ERROR                 VALUE "Y".
013400     05  LS-WX-COUNT           PIC 9(05).
013500     05  LS-FR-COUNT           PIC 9(05).
013600     05  LS-TTF-MIN            PIC 9(04)V99.
013700     05  LS-TTF-MAX            PIC 9(04)V99.
013800     05  LS-TTF-MEAN           PIC 9(04)V99.
013900     05  LS-LEVEL              PIC X(09).
014000     05  LS-NOTIFY-FLAG        PIC X(09).
014100     05  LS-RUN-DATE           PIC X(10).
014200     05  FILLER                PIC X(03).
014300*****************************************************************
014400 WORKING-STORAGE SECTION.
014500*
014600*    FILE STATUS BYTES FOR ALL FOUR SELECTS - KEPT TOGETHER IN
014700*    ONE GROUP SO A MAINTAINER CHASING AN ABEND CAN DISPLAY THE
014800*    WHOLE GROUP AT ONCE RATHER THAN FOUR SEPARATE FIELDS.
014900 01  WS-FILE-STATUSES.
015000     05  WS-LOC-STATUS         PIC X(02) VALUE "00".
015100         88  LOC-OK                      VALUE "00".
015200         88  LOC-EOF                     VALUE "10".
015300     05  WS-RAW-STATUS         PIC X(02) VALUE "00".
015400         88  RAW-OK                      VALUE "00".
015500         88  RAW-EOF                     VALUE "10".
015600     05  WS-WXOUT-STATUS       PIC X(02) VALUE "00".
015700     05  WS-LSTAT-STATUS       PIC X(02) VALUE "00".
015800     05  FILLER                PIC X(05).
015900*
016000*    THE MAIN LOCATIONS-EOF SWITCH IS KEPT AS ITS OWN 77-LEVEL
016100*    ITEM RATHER THAN BURIED IN A GROUP - SHOP HABIT, SO A
016200*    MAINTAINER SCANNING THE LEFT MARGIN FOR "77" FINDS THE RUN
016300*    CONTROL FLAGS WITHOUT HAVING TO OPEN UP EVERY 01 GROUP.
016400 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
016500     88  FF                              VALUE HIGH-VALUE.
016600*
016700 01  WS-SWITCHES.
016800     05  WS-RAW-EOF-SW         PIC X(01) VALUE SPACE.
016900         88  WS-RAW-DONE                 VALUE "Y".
017000     05  FILLER                PIC X(05).
017100*
017200*    NAMES BUILT AT RUN TIME FOR THE DYNAMIC-ASSIGNMENT SELECTS -
017300*    EACH IS A LONE SCALAR WITH NO ROOM FOR A GROUP FILLER, SO
017400*    THE SHOP CARRIES THEM AS 77-LEVEL ITEMS, THE SAME WAY THE
017500*    DEPARTMENT-ROLL PROGRAMS CARRY THEIR OWN BUILT-UP NAMES.
017600 77  WS-RAW-FILE-NAME          PIC X(30) VALUE SPACES.
017700 77  WS-WX-OUT-NAME            PIC X(30) VALUE SPACES.
017800*    DATE OF THE FIRST WEATHER RECORD WRITTEN FOR THE CURRENT
017900*    LOCATION - CARRIED TO LOC-STATUS AS THE REPORT RUN DATE
018000*    SINCE 5-CONTROL-REPORT MUST HEAD THE REPORT FROM THE INPUT,
018100*    NOT THE SYSTEM CLOCK - SEE FR-0163 BELOW.
018200 77  WS-LOC-RUN-DATE           PIC X(10) VALUE SPACES.
018300*
018400*    RUN COUNTERS FOR THE END-OF-JOB DISPLAY LINES IN 0900-FIN-PGM
018500*    BELOW - ALL FOUR ARE COMP SINCE NONE IS EVER MOVED TO A
018600*    DISPLAY-ONLY FIELD (DISPLAY EDITS THE NUMERIC ITSELF).
018700 01  WS-COUNTERS COMP.
018800     05  WS-LOC-PROCESSED      PIC 9(4)     VALUE ZERO.
018900     05  WS-LOC-ERRORS         PIC 9(4)     VALUE ZERO.
019000     05  WS-WX-WRITTEN         PIC 9(4)     VALUE ZERO.
019100     05  WS-SKIP-COUNT         PIC 9(4)     VALUE ZERO.
019200     05  FILLER                PIC 9(1)     VALUE ZERO.
019300*
019400*    THE CURRENT TIMESTAMP GROUP - HISTORICAL FEED CARRIES ONE
019500*    RAW RECORD PER ELEMENT, SO THE THREE VALUES ARE ASSEMBLED
019600*    HERE BEFORE ONE WEATHER-RECORD IS WRITTEN FOR THE GROUP.
019700 01  WS-GROUP-WORK.
019800     05  WS-GROUP-TIMESTAMP    PIC X(16) VALUE SPACES.
019900     05  WS-GROUP-TEMP         PIC S9(3)V99 COMP VALUE ZERO.
020000     05  WS-GROUP-HUMID        PIC S9(3)V99 COMP VALUE ZERO.
020100     05  WS-GROUP-WIND         PIC S9(3)V99 COMP VALUE ZERO.
020200     05  WS-GROUP-SEEN         PIC X(03) VALUE SPACES.
020300     05  FILLER                PIC X(04).
020400*
020500*    TIMESTAMP TEXT BROKEN OUT TO NUMERIC, USED BOTH FOR THE
020600*    WINDOW-CUTOFF ARITHMETIC AND TO DETECT A NEW GROUP.
020700 01  WS-TS-TEXT                PIC X(16).
020800 01  WS-TS-FIELDS REDEFINES WS-TS-TEXT.
020900     05  WS-TS-YEAR            PIC 9(4).
021000     05  FILLER                PIC X(01).
021100     05  WS-TS-MONTH           PIC 9(2).
021200     05  FILLER                PIC X(01).
021300     05  WS-TS-DAY             PIC 9(2).
021400     05  FILLER                PIC X(01).
021500     05  WS-TS-HOUR            PIC 9(2).
021600     05  FILLER                PIC X(01).
021700     05  WS-TS-MINUTE          PIC 9(2).
021800*
021900 01  WS-FIRST-TS-TEXT          PIC X(16) VALUE SPACES.
022000 01  WS-FIRST-TS-FIELDS REDEFINES WS-FIRST-TS-TEXT.
022100     05  WS-FIRST-YEAR         PIC 9(4).
022200     05  FILLER                PIC X(01).
022300     05  WS-FIRST-MONTH        PIC 9(2).
022400     05  FILLER                PIC X(01).
022500     05  WS-FIRST-DAY          PIC 9(2).
022600     05  FILLER                PIC X(01).
022700     05  WS-FIRST-HOUR         PIC 9(2).
022800     05  FILLER                PIC X(01).
022900     05  WS-FIRST-MINUTE       PIC 9(2).
023000*
023100*    MINUTES-SINCE-FIRST-RECORD, COMPUTED FROM THE CIVIL
023200*    CALENDAR DAYS-IN-MONTH TABLE BELOW (SEE 0260-MINUTES-SPAN).
023300 01  WS-DAYS-IN-MONTH-VALUES.
023400     05  FILLER                PIC 9(2) VALUE 31.
023500     05  FILLER                PIC 9(2) VALUE 28.
023600     05  FILLER                PIC 9(2) VALUE 31.
023700     05  FILLER                PIC 9(2) VALUE 30.
023800     05  FILLER                PIC 9(2) VALUE 31.
023900     05  FILLER                PIC 9(2) VALUE 30.
024000     05  FILLER                PIC 9(2) VALUE 31.
024100     05  FILLER                PIC 9(2) VALUE 31.
024200     05  FILLER                PIC 9(2) VALUE 30.
024300     05  FILLER                PIC 9(2) VALUE 31.
024400     05  FILLER                PIC 9(2) VALUE 30.
024500     05  FILLER                PIC 9(2) VALUE 31.
024600 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
024700     05  WS-DIM-ENTRY OCCURS 12 TIMES
024800                       INDEXED BY WS-DIM-IDX   PIC 9(2).
024900*
025000 77  WS-MINUTES-SPAN           PIC S9(7) COMP VALUE ZERO.
025100 77  WS-FORECAST-HOURS         PIC 9(3) COMP VALUE 48.
025200 77  WS-MONTH-DELTA            PIC S9(3) COMP VALUE ZERO.
025300*****************************************************************
025400 PROCEDURE DIVISION.
025500*
025600*****************************************************************
025700*    STEP 2 OF THE NIGHTLY HARVEST IS A STRAIGHT OUTER LOOP OVER
025800*    THE LOCATION MASTER LIST, ONE ITERATION PER MONITORED SITE,
025900*    THE SAME SHAPE AS EVERY OTHER STEP IN THIS CHAIN.  NOTHING
026000*    IN THIS PROGRAM TOUCHES MORE THAN ONE LOCATION'S FILES AT A
026100*    TIME, SO A BAD FEED AT LOCATION 40 OF 200 CANNOT CORRUPT
026200*    ANYTHING ALREADY WRITTEN FOR LOCATIONS 1 THROUGH 39.
026300*****************************************************************
026400 0000-MAIN-PROCEDURE.
026500     PERFORM 0100-OPEN-LOCATIONS
026600     PERFORM 0150-PROCESS-ONE-LOCATION THRU 0190-EXIT
026700         UNTIL FF
026800     PERFORM 0900-FIN-PGM THRU 0900-EXIT.
026900*
027000 0100-OPEN-LOCATIONS.
027100*    LOC-STATUS IS A PERMANENT INDEXED FILE SHARED BY ALL FOUR
027200*    HARVEST STEPS.  THE VERY FIRST RUN EVER MADE AGAINST A NEW
027300*    LSTAT DD FINDS NOTHING THERE AT ALL (FILE STATUS 35), SO
027400*    THIS STEP - THE FIRST ONE TO TOUCH IT EACH NIGHT - PRIMES AN
027500*    EMPTY ONE BEFORE OPENING IT FOR UPDATE.  3-FIRERISK,
027600*    4-NOTIFY AND 5-CONTROL-REPORT ALL ASSUME IT ALREADY EXISTS.
027700     OPEN INPUT LOCATIONS
027800     OPEN I-O LOC-STATUS
027900     IF WS-LSTAT-STATUS = "35"
028000         OPEN OUTPUT LOC-STATUS
028100         CLOSE LOC-STATUS
028200         OPEN I-O LOC-STATUS
028300     END-IF
028400     READ LOCATIONS
028500         AT END
028600             SET FF TO TRUE
028700     END-READ.
028800*
028900 0150-PROCESS-ONE-LOCATION.
029000     ADD 1 TO WS-LOC-PROCESSED
029100     MOVE SPACES TO LS-NAME
029200     MOVE SPACES TO WS-LOC-RUN-DATE
029300     MOVE LOC-NAME TO LS-NAME
029400     MOVE "N" TO LS-ERROR-FLAG
029500     MOVE ZERO TO LS-WX-COUNT LS-FR-COUNT
029600     MOVE LOC-WX-FILE TO WS-RAW-FILE-NAME
029700     PERFORM 0160-BUILD-OUTPUT-NAME
029800*    A RAW FEED THAT WON'T OPEN AT ALL IS THE CLEAR-CUT CASE - LOG
029900*    IT, COUNT IT AS AN ERROR LOCATION, AND MOVE ON WITHOUT EVER
030000*    TOUCHING WEATHER-OUT FOR THIS SITE.  THE HARDER CASE, A FEED
030100*    THAT OPENS FINE BUT VALIDATES DOWN TO NOTHING, IS CAUGHT
030200*    FARTHER BELOW ONCE WS-WX-WRITTEN IS KNOWN FOR THIS LOCATION.
030300     OPEN INPUT RAW-OBS
030400     IF WS-RAW-STATUS NOT = "00"
030500         DISPLAY "FR-0068 CANNOT OPEN RAW FEED FOR " LOC-NAME
030600         ADD 1 TO WS-LOC-ERRORS
030700         SET LS-IN-ERROR TO TRUE
030800         WRITE LOC-STATUS-RECORD
030900             INVALID KEY
031000                 REWRITE LOC-STATUS-RECORD
031100         END-WRITE
031200         GO TO 0190-NEXT-LOCATION
031300     END-IF
031400     OPEN OUTPUT WEATHER-OUT
031500     MOVE SPACES TO WS-FIRST-TS-TEXT
031600     MOVE SPACES TO WS-GROUP-TIMESTAMP
031700     MOVE SPACE TO WS-RAW-EOF-SW
031800     PERFORM 0200-READ-RAW-RECORD
031900     PERFORM 0210-VALIDATE-ONE-LOCATION
032000         UNTIL WS-RAW-DONE
032100     CLOSE RAW-OBS WEATHER-OUT
032200*    FR-0163 - THE FEED OPENED, BUT IF THE CUTOFF AND THE RANGE
032300*    CHECKS IN 0300/0400 THREW OUT EVERY SINGLE READING, THIS
032400*    LOCATION HAS NOTHING FOR 3-FIRERISK TO RUN AGAINST AND MUST
032500*    BE TREATED EXACTLY LIKE THE OPEN-FAILURE CASE ABOVE - A BATCH
032600*    ERROR FOR THIS FILE, NOT A SILENT ZERO ON THE CONTROL REPORT.
032700     IF WS-WX-WRITTEN = ZERO
032800         DISPLAY "FR-0163 ZERO WEATHER RECORDS SURVIVED FOR "
032900                 LOC-NAME
033000         ADD 1 TO WS-LOC-ERRORS
033100         SET LS-IN-ERROR TO TRUE
033200     END-IF
033300     MOVE WS-WX-WRITTEN TO LS-WX-COUNT
033400     MOVE WS-LOC-RUN-DATE TO LS-RUN-DATE
033500     WRITE LOC-STATUS-RECORD
033600         INVALID KEY
033700             REWRITE LOC-STATUS-RECORD
033800     END-WRITE
033900 0190-NEXT-LOCATION.
034000     MOVE ZERO TO WS-WX-WRITTEN
034100     READ LOCATIONS
034200         AT END
034300             SET FF TO TRUE
034400     END-READ.
034500 0190-EXIT.
034600     EXIT.
034700*
034800 0160-BUILD-OUTPUT-NAME.
034900*    THE SHOP SUFFIXES THE LOCATION NAME WITH -WEATHER FOR
035000*    THE VALIDATED OUTPUT, PER THE DD-NAMING CONVENTION THE WHOLE
035100*    HARVEST CHAIN USES FOR ITS PER-LOCATION INTERMEDIATE FILES.
035200     MOVE SPACES TO WS-WX-OUT-NAME
035300     STRING LOC-NAME DELIMITED BY SPACE
035400            "-WEATHER" DELIMITED BY SIZE
035500         INTO WS-WX-OUT-NAME.
035600*
035700*    UPSI-0 SELECTS WHICH OF THE TWO RAW FEED SHAPES THIS RUN IS
035800*    READING - THE HISTORICAL FEED (ONE RAW RECORD PER ELEMENT,
035900*    MERGED BELOW INTO ONE OUTPUT ROW) OR THE FORECAST FEED
036000*    (ALREADY ONE ROW PER TIMESTAMP).  BOTH SHAPES RUN THROUGH
036100*    THE SAME 48-HOUR WINDOW CUTOFF, SO THE CUTOFF PARAGRAPH IS
036200*    SHARED AND ONLY THE READ ITSELF FORKS ON THE SWITCH.
036300 0200-READ-RAW-RECORD.
036400     IF WS-FORECAST-FEED-SWITCH
036500         PERFORM 0230-READ-FORECAST-ROW
036600     ELSE
036700         PERFORM 0230-READ-RAW-RECORD
036800     END-IF.
036900*
037000 0230-READ-RAW-RECORD.
037100*    A WHOLLY BLANK LINE AT THE BOTTOM OF A SHORT FEED READS BACK
037200*    AS SPACES RATHER THAN AN AT-END CONDITION ON SOME CARRIERS -
037300*    TEST THE RAW-BYTE ALTERNATE VIEW FOR IT HERE SO IT NEVER
037400*    REACHES THE ELEMENT-MERGE LOGIC BELOW AS A PHANTOM ROW.
037500     READ RAW-OBS
037600         AT END
037700             SET WS-RAW-DONE TO TRUE
037800         NOT AT END
037900             IF RAW-OBSERVATION-ALT = SPACES
038000                 SET WS-RAW-DONE TO TRUE
038100             ELSE
038200                 PERFORM 0250-APPLY-FORECAST-CUTOFF THRU 0250-EXIT
038300             END-IF
038400     END-READ.
038500*
038600 0230-READ-FORECAST-ROW.
038700*    THE FORECAST FEED NEVER CARRIES A STRAY BLANK TRAILER THE
038800*    WAY THE HISTORICAL FEED SOMETIMES DOES, SO THIS READ SKIPS
038900*    THE BLANK-LINE TEST AND GOES STRAIGHT TO THE CUTOFF CHECK.
039000     READ RAW-OBS
039100         AT END
039200             SET WS-RAW-DONE TO TRUE
039300         NOT AT END
039400             PERFORM 0250-APPLY-FORECAST-CUTOFF THRU 0250-EXIT
039500     END-READ.
039600*
039700 0250-APPLY-FORECAST-CUTOFF.
039800*    FR-0038 - THE SHOP LEARNED THE HARD WAY THAT AN UNBOUNDED
039900*    FORECAST FEED WILL RUN STRAIGHT THROUGH THE 48-HOUR WINDOW
040000*    THE FIRE RISK MODEL IS VALID FOR AND KEEP FEEDING TTF POINTS
040100*    NO FORECASTER EVER ASKED FOR.  EVERY RAW ROW - HISTORICAL OR
040200*    FORECAST - IS TIMED AGAINST THE FIRST ROW SEEN FOR THIS
040300*    LOCATION AND DROPPED ONCE THE SPAN PASSES 48 HOURS.
040400     IF WS-RAW-DONE
040500         GO TO 0250-EXIT
040600     END-IF
040700     IF WS-FIRST-TS-TEXT = SPACES
040800         MOVE RO-TIMESTAMP TO WS-FIRST-TS-TEXT
040900     END-IF
041000     MOVE RO-TIMESTAMP TO WS-TS-TEXT
041100     PERFORM 0260-MINUTES-SPAN
041200     IF WS-MINUTES-SPAN > WS-FORECAST-HOURS * 60
041300         SET WS-RAW-DONE TO TRUE
041400     END-IF
041500 0250-EXIT.
041600     EXIT.
041700*
041800 0260-MINUTES-SPAN.
041900*    MINUTES FROM THE FIRST RECORD'S TIMESTAMP TO THIS ONE -
042000*    CIVIL CALENDAR, NOT JUST A WALL-CLOCK SUBTRACTION, SINCE A
042100*    SHORT WINDOW CAN STILL CROSS A MONTH END.
042200     COMPUTE WS-MONTH-DELTA = WS-TS-MONTH - WS-FIRST-MONTH
042300     SET WS-MINUTES-SPAN TO ZERO
042400     IF WS-MONTH-DELTA > 0
042500         SET WS-DIM-IDX TO WS-FIRST-MONTH
042600         COMPUTE WS-MINUTES-SPAN =
042700             (WS-DIM-ENTRY(WS-DIM-IDX) - WS-FIRST-DAY) * 1440
042800     END-IF
042900     COMPUTE WS-MINUTES-SPAN =
043000         WS-MINUTES-SPAN
043100         + ((WS-TS-DAY - WS-FIRST-DAY) * 1440)
043200         + ((WS-TS-HOUR - WS-FIRST-HOUR) * 60)
043300         + (WS-TS-MINUTE - WS-FIRST-MINUTE).
043400*
043500 0210-VALIDATE-ONE-LOCATION.
043600*    DISPATCHES TO ONE OF THE TWO FEED SHAPES FOR EVERY RAW ROW
043700*    STILL IN THE CUTOFF WINDOW.  ONCE WS-RAW-DONE GOES TRUE -
043800*    EITHER AT END OR BY THE 48-HOUR CUTOFF - THIS PARAGRAPH IS
043900*    STILL CALLED ONE LAST TIME BY THE PERFORM ... UNTIL ABOVE,
044000*    SO THE FALL-THROUGH CONTINUE IS NEEDED, NOT DEAD CODE.
044100     IF WS-RAW-DONE
044200         CONTINUE
044300     ELSE
044400         IF WS-FORECAST-FEED-SWITCH
044500             PERFORM 0400-VALIDATE-FORECAST-ROW
044600         ELSE
044700             PERFORM 0300-MERGE-ELEMENT-GROUP THRU 0300-MERGE-EXIT
044800         END-IF
044900     END-IF.
045000*
045100 0300-MERGE-ELEMENT-GROUP.
045200*    HISTORICAL FEED - ONE RAW RECORD PER ELEMENT, PRE-SORTED
045300*    BY TIMESTAMP THEN ELEMENT.  COLLECT ALL THREE ELEMENTS
045400*    FOR ONE TIMESTAMP BEFORE WRITING THE GROUP.
045500     MOVE RO-TIMESTAMP TO WS-GROUP-TIMESTAMP
045600     MOVE SPACES TO WS-GROUP-SEEN
045700     MOVE ZERO TO WS-GROUP-TEMP WS-GROUP-HUMID WS-GROUP-WIND
045800 0300-COLLECT-ELEMENT.
045900     IF RO-VALID-FLG = "Y"
046000         EVALUATE RO-ELEMENT
046100             WHEN "AIR_TEMPERATURE"
046200                 MOVE RO-VALUE TO WS-GROUP-TEMP
046300                 MOVE "T" TO WS-GROUP-SEEN(1:1)
046400             WHEN "RELATIVE_HUMIDITY"
046500                 MOVE RO-VALUE TO WS-GROUP-HUMID
046600                 MOVE "H" TO WS-GROUP-SEEN(2:2)
046700             WHEN "WIND_SPEED"
046800                 MOVE RO-VALUE TO WS-GROUP-WIND
046900                 MOVE "W" TO WS-GROUP-SEEN(3:3)
047000             WHEN OTHER
047100                 CONTINUE
047200         END-EVALUATE
047300     END-IF
047400     PERFORM 0200-READ-RAW-RECORD
047500     IF WS-RAW-DONE
047600         GO TO 0300-FINISH-GROUP
047700     END-IF
047800     IF RO-TIMESTAMP = WS-GROUP-TIMESTAMP
047900         GO TO 0300-COLLECT-ELEMENT
048000     END-IF
048100 0300-FINISH-GROUP.
048200*    FR-0090 - A GROUP THAT NEVER SAW ALL THREE ELEMENTS IS A
048300*    GAP IN THE VENDOR FEED, NOT A VALUE TO GUESS AT, SO ANYTHING
048400*    SHORT OF A FULL "THW" (AND NOT A WHOLLY EMPTY GROUP, WHICH
048500*    CAN HAPPEN AT THE VERY LAST RECORD) IS SKIPPED RATHER THAN
048600*    WRITTEN WITH ZEROES STANDING IN FOR A READING THAT NEVER CAME.
048700     IF WS-GROUP-SEEN NOT = "THW" AND WS-GROUP-SEEN NOT = SPACES
048800         IF WS-GROUP-SEEN (1:1) NOT = "T" OR
048900            WS-GROUP-SEEN (2:2) NOT = "H" OR
049000            WS-GROUP-SEEN (3:3) NOT = "W"
049100             ADD 1 TO WS-SKIP-COUNT
049200             GO TO 0300-MERGE-EXIT
049300         END-IF
049400     END-IF
049500*    FR-0090 - HUMIDITY RANGE CHECK.  A SENSOR FAULT REPORTS
049600*    NEGATIVE OR OVER-100 HUMIDITY RATHER THAN DROPPING OUT
049700*    ENTIRELY, SO THE VALID FLAG ALONE DOES NOT CATCH IT.
049800     IF WS-GROUP-HUMID < 0.00 OR WS-GROUP-HUMID > 100.00
049900         ADD 1 TO WS-SKIP-COUNT
050000         GO TO 0300-MERGE-EXIT
050100     END-IF
050200*    WIND SPEED HAS NO UPPER BOUND BY RULE - ONLY A NEGATIVE
050300*    READING, WHICH CAN ONLY BE A TRANSMISSION FAULT, IS REJECTED.
050400     IF WS-GROUP-WIND < 0.00
050500         ADD 1 TO WS-SKIP-COUNT
050600         GO TO 0300-MERGE-EXIT
050700     END-IF
050800     MOVE WS-GROUP-TIMESTAMP TO WX-TIMESTAMP
050900     MOVE WS-GROUP-TEMP      TO WX-TEMP
051000     MOVE WS-GROUP-HUMID     TO WX-HUMID
051100     MOVE WS-GROUP-WIND      TO WX-WIND
051200     WRITE WEATHER-RECORD
051300     IF WS-LOC-RUN-DATE = SPACES
051400         MOVE WX-TIMESTAMP (1:10) TO WS-LOC-RUN-DATE
051500     END-IF
051600     ADD 1 TO WS-WX-WRITTEN
051700 0300-MERGE-EXIT.
051800     EXIT.
051900*
052000 0400-VALIDATE-FORECAST-ROW.
052100*    FORECAST FEED - ALREADY ONE ROW PER TIMESTAMP.  SKIP THE
052200*    ROW IF ITS VALID FLAG IS OFF OR ITS HUMIDITY IS OUT OF
052300*    RANGE, OTHERWISE COPY IT STRAIGHT ACROSS.
052400     IF RO-VALID-FLG NOT = "Y"
052500         ADD 1 TO WS-SKIP-COUNT
052600     ELSE
052700         IF RO-VALUE < 0.00 OR RO-VALUE > 100.00
052800             ADD 1 TO WS-SKIP-COUNT
052900         ELSE
053000             MOVE RO-TIMESTAMP TO WX-TIMESTAMP
053100             MOVE ZERO         TO WX-TEMP WX-WIND
053200             MOVE RO-VALUE     TO WX-HUMID
053300             WRITE WEATHER-RECORD
053400             IF WS-LOC-RUN-DATE = SPACES
053500                 MOVE WX-TIMESTAMP (1:10) TO WS-LOC-RUN-DATE
053600             END-IF
053700             ADD 1 TO WS-WX-WRITTEN
053800         END-IF
053900     END-IF
054000     PERFORM 0200-READ-RAW-RECORD.
054100*
054200 0900-FIN-PGM.
054300*    RAW-OBS AND WEATHER-OUT ARE ALREADY CLOSED PER LOCATION AT
054400*    0190-NEXT-LOCATION - ONLY THE TWO FILES OPENED ONCE FOR THE
054500*    WHOLE RUN REMAIN OPEN HERE.  THE THREE DISPLAY LINES GO TO
054600*    THE JOB LOG SO THE OPERATOR CAN SEE THE NIGHT'S HARVEST
054700*    WITHOUT WAITING FOR 5-CONTROL-REPORT TO PRINT.
054800     CLOSE LOCATIONS LOC-STATUS
054900     DISPLAY "2-VALIDATE LOCATIONS PROCESSED . . : " WS-LOC-PROCESSED
055000     DISPLAY "2-VALIDATE LOCATIONS IN ERROR  . . : " WS-LOC-ERRORS
055100     DISPLAY "2-VALIDATE GROUPS SKIPPED  . . . . : " WS-SKIP-COUNT
055200     STOP RUN
055300 0900-EXIT.
055400     EXIT.
