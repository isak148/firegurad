000100*****************************************************************
000200* PROGRAM:   4-NOTIFY
000300* SYSTEM:    FRCM - FIRE RISK CALCULATION - MONITORED LOCATIONS
000400* JOBSTEP:   04 OF THE NIGHTLY HARVEST CHAIN
000500* PURPOSE:   FOR EACH LOCATION NOT ALREADY MARKED IN ERROR,
000600*            READS THE FIRE RISK FILE BUILT BY 3-FIRERISK,
000700*            CLASSIFIES THE MOST RECENT TTF INTO THE FOUR
000800*            DANGER LEVELS, COMPARES IT AGAINST THAT LOCATION'S
000900*            STATE FILE FROM THE PREVIOUS RUN, AND WRITES A
001000*            NOTIFICATION RECORD WHEN THE LEVEL CHANGED OR NO
001100*            PRIOR STATE EXISTS.  UPDATES THE LOCATION RECAP
001200*            FILE WITH THE FINAL LEVEL AND NOTIFY INDICATOR.
001300*****************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. 4-NOTIFY.
001600 AUTHOR. D SUMMERS.
001700 INSTALLATION. FOREST SERVICE DATA CENTER.
001800 DATE-WRITTEN. 04/05/1988.
001900 DATE-COMPILED.
002000 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002100*****************************************************************
002200*  CHANGE LOG
002300*  ----------
002400*  DATE       BY   TICKET   DESCRIPTION
002500*  04/05/88   DWS  FR-0028  ORIGINAL CODING - HARVEST STEP 4.
002600*  07/19/88   KLM  FR-0041  DANGER STATE FILE REWRITE ON CHANGE.
002700*  11/30/89   DWS  FR-0066  MESSAGE TABLE REPLACED HARD-CODED IFS.
002800*  02/14/91   KLM  FR-0082  SKIP LOCATIONS MARKED IN ERROR.
002900*  04/19/93   KLM  FR-0110  YEAR FIELD RENAMED FOR Y2K READINESS.
003000*  09/27/99   TLB  FR-0144  Y2K - TIMESTAMP FIELDS NOW 4-DIGIT YR.
003100*  06/06/02   TLB  FR-0159  COMMENT CLEANUP, NO LOGIC CHANGE.
003200*  03/02/03   TLB  FR-0164  FIRERISK-RECORD TRIMMED TO THE 22-BYTE
003300*                            FEED LENGTH - THE OLD TRAILING FILLER
003400*                            OVERHUNG THE FEED BY THREE BYTES, EVEN
003500*                            THOUGH THE ALT REDEFINES HAD ALREADY
003600*                            BEEN DECLARED AT THE CORRECT WIDTH.
003700*                            DANGER-STATE-RECORD'S SPARE FILLER
003800*                            BYTE TRIMMED AT THE SAME TIME.
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS WS-DEBUG-SWITCH-1.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT LOCATIONS ASSIGN TO "LOCNS"
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS IS WS-LOC-STATUS.
005000*    THE CURRENT LOCATION'S FIRE RISK FILE FROM STEP 3.
005100     SELECT FIRERISK-IN ASSIGN TO WS-FR-IN-NAME
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS WS-FRIN-STATUS.
005400*    THE CURRENT LOCATION'S LAST-SEEN DANGER LEVEL.
005500     SELECT DANGER-STATE ASSIGN TO WS-DANGER-NAME
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS IS WS-STATE-STATUS.
005800*    NOTIFICATIONS, ONE SHARED FILE, APPENDED RUN OVER RUN.
005900     SELECT NOTIFY-OUT ASSIGN TO "NOTIFY"
006000         ORGANIZATION LINE SEQUENTIAL
006100         FILE STATUS IS WS-NOTIFY-STATUS.
006200     SELECT LOC-STATUS ASSIGN TO "LSTAT"
006300         ORGANIZATION IS INDEXED
006400         ACCESS MODE IS RANDOM
006500         RECORD KEY IS LS-NAME
006600         FILE STATUS IS WS-LSTAT-STATUS.
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  LOCATIONS.
007200 01  LOCATION-RECORD.
007300     05  LOC-NAME              PIC X(20).
007400     05  LOC-LAT               PIC S9(2)V9(4)
007500                                SIGN IS LEADING SEPARATE.
007600     05  LOC-LON               PIC S9(3)V9(4)
007700                                SIGN IS LEADING SEPARATE.
007800     05  LOC-ALT               PIC 9(4).
007900     05  LOC-WX-FILE           PIC X(30).
008000     05  FILLER                PIC X(11).
008100*
008200 FD  FIRERISK-IN.
008300*    FR-0164 - THE SAME 22-BYTE RECORD 3-FIRERISK WRITES AND
008400*    1-CONSOLE BUILDS DIRECTLY.  NO FILLER - FR-TIMESTAMP PLUS
008500*    FR-TTF FILL THIS FEED'S DD LENGTH WITH NO SLACK TO RESERVE.
008600 01  FIRERISK-RECORD.
008700     05  FR-TIMESTAMP          PIC X(16).
008800     05  FR-TTF                PIC 9(4)V99.
008900*    RAW-BYTE VIEW - SCREENS OUT A STRAY BLANK TRAILING LINE IN
009000*    THE FIRE RISK FILE THE SAME WAY THE CACHE BLANK-SLOT CHECK
009100*    DOES IN 1-CONSOLE AND 3-FIRERISK.
009200 01  FIRERISK-RECORD-ALT REDEFINES FIRERISK-RECORD PIC X(22).
009300*
009400*    FR-0164 - NO FILLER HERE EITHER - THE RECORD IS THE LEVEL
009500*    NAME, EXACTLY 9 BYTES, AND NOTHING ELSE.
009600 FD  DANGER-STATE.
009700 01  DANGER-STATE-RECORD.
009800     05  DS-LEVEL              PIC X(09).
009900*
010000 FD  NOTIFY-OUT.
010100 01  NOTIFICATION-RECORD.
010200     05  NT-TIMESTAMP          PIC X(16).
010300     05  NT-LEVEL              PIC X(09).
010400     05  NT-TTF                PIC 9(4)V99.
010500     05  NT-MESSAGE            PIC X(60).
010600     05  FILLER                PIC X(10).
010700*
010800 FD  LOC-STATUS.
010900 01  LOC-STATUS-RECORD.
011000     05  LS-NAME               PIC X(20).
011100     05  LS-ERROR-FLAG         PIC X(01).
011200         88  LS-IN-ERROR                 VALUE "Y".
011300     05  LS-WX-COUNT           PIC 9(05).
011400     05  LS-FR-COUNT           PIC 9(05).
011500     05  LS-TTF-MIN            PIC 9(04)V99.
011600     05  LS-TTF-MAX            PIC 9(04)V99.
011700     05  LS-TTF-MEAN           PIC 9(04)V99.
011800     05  LS-LEVEL              PIC X(09).
011900     05  LS-NOTIFY-FLAG        PIC X(09).
012000     05  LS-RUN-DATE           PIC X(10).
012100     05  FILLER                PIC X(03).
012200*****************************************************************
012300 WORKING-STORAGE SECTION.
012400*
012500 01  WS-FILE-STATUSES.
012600     05  WS-LOC-STATUS         PIC X(02) VALUE "00".
012700         88  LOC-OK                      VALUE "00".
012800         88  LOC-EOF                     VALUE "10".
012900     05  WS-FRIN-STATUS        PIC X(02) VALUE "00".
013000         88  FRIN-EOF                    VALUE "10".
013100     05  WS-STATE-STATUS       PIC X(02) VALUE "00".
013200     05  WS-NOTIFY-STATUS      PIC X(02) VALUE "00".
013300     05  WS-LSTAT-STATUS       PIC X(02) VALUE "00".
013400     05  FILLER                PIC X(05).
013500*
013600*    LOCATIONS-EOF SWITCH CARRIED 77-LEVEL, NOT BURIED IN A
013700*    GROUP - SHOP HABIT, SEE 2-VALIDATE AND 3-FIRERISK.
013800 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
013900     88  FF                              VALUE HIGH-VALUE.
014000*
014100*
014200*    NAMES BUILT AT RUN TIME FOR THE DYNAMIC-ASSIGNMENT SELECTS,
014300*    CARRIED 77-LEVEL THE SAME WAY 2-VALIDATE AND 3-FIRERISK
014400*    CARRY THEIRS.
014500 77  WS-FR-IN-NAME             PIC X(30) VALUE SPACES.
014600 77  WS-DANGER-NAME            PIC X(30) VALUE SPACES.
014700*
014800 01  WS-COUNTERS COMP.
014900     05  WS-LOC-PROCESSED      PIC 9(4)     VALUE ZERO.
015000     05  WS-NOTIFY-COUNT       PIC 9(4)     VALUE ZERO.
015100     05  WS-LVL-IDX-SAVE       PIC 9(1)     VALUE ZERO.
015200     05  FILLER                PIC 9(1)     VALUE ZERO.
015300*
015400*    DANGER LEVEL / MESSAGE TABLE, LOADED BY VALUE AND THEN
015500*    OVERLAID AS AN INDEXED TABLE - SAME TRICK THE WEATHER
015600*    DESK PROGRAMS USE FOR THE WEEKDAY AND WIND TABLES.
015700 01  WS-MESSAGE-VALUES.
015800     05  WS-MSG-LOW            PIC X(60)
015900         VALUE "FIRE DANGER IS LOW - CONDITIONS ARE SAFE".
016000     05  WS-MSG-MODERATE       PIC X(60)
016100         VALUE "FIRE DANGER IS MODERATE - EXERCISE CAUTION".
016200     05  WS-MSG-HIGH           PIC X(60)
016300         VALUE "FIRE DANGER IS HIGH - BE VIGILANT".
016400     05  WS-MSG-VERY-HIGH      PIC X(60)
016500         VALUE "FIRE DANGER IS VERY HIGH - TAKE IMMEDIATE PRECAUTIONS".
016600 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGE-VALUES.
016700     05  WS-MSG-ENTRY OCCURS 4 TIMES
016800                       INDEXED BY WS-MSG-IDX   PIC X(60).
016900*
017000 01  WS-LEVEL-NAMES.
017100     05  WS-LVL-1              PIC X(09) VALUE "LOW".
017200     05  WS-LVL-2              PIC X(09) VALUE "MODERATE".
017300     05  WS-LVL-3              PIC X(09) VALUE "HIGH".
017400     05  WS-LVL-4              PIC X(09) VALUE "VERY-HIGH".
017500 01  WS-LEVEL-TABLE REDEFINES WS-LEVEL-NAMES.
017600     05  WS-LVL-ENTRY OCCURS 4 TIMES
017700                       INDEXED BY WS-LVL-IDX   PIC X(09).
017800*
017900*    THE CLASSIFIED LEVEL, THE PRIOR RUN'S LEVEL, AND THE LATEST
018000*    TTF POINT READ FROM FIRERISK-IN - FOUR LONE SCALARS, CARRIED
018100*    77-LEVEL THE SAME WAY THE OTHER HARVEST STEPS CARRY THEIRS.
018200 77  WS-NEW-LEVEL              PIC X(09) VALUE SPACES.
018300 77  WS-OLD-LEVEL              PIC X(09) VALUE SPACES.
018400 77  WS-LAST-FR-TIMESTAMP      PIC X(16) VALUE SPACES.
018500 77  WS-LAST-FR-TTF            PIC 9(4)V99 VALUE ZERO.
018600*****************************************************************
018700 PROCEDURE DIVISION.
018800*
018900*****************************************************************
019000*    STEP 4, THE LAST OF THE NIGHTLY HARVEST CHAIN.  EVERY
019100*    LOCATION STILL SOUND AFTER 2-VALIDATE AND 3-FIRERISK GETS
019200*    ITS LATEST TTF POINT CLASSIFIED INTO ONE OF FOUR DANGER
019300*    LEVELS AND COMPARED AGAINST ITS OWN PRIOR-RUN STATE FILE -
019400*    A NOTIFICATION ONLY GOES OUT WHEN THAT LEVEL ACTUALLY MOVED.
019500*****************************************************************
019600 0000-MAIN-PROCEDURE.
019700     PERFORM 0100-OPEN-LOCATIONS
019800     PERFORM 0150-PROCESS-ONE-LOCATION THRU 0190-EXIT
019900         UNTIL FF
020000     PERFORM 0900-FIN-PGM THRU 0900-EXIT.
020100*
020200 0100-OPEN-LOCATIONS.
020300*    LOC-STATUS WAS ALREADY PRIMED BY 2-VALIDATE EARLIER THE
020400*    SAME NIGHT, SO THIS STEP NEEDS ONLY AN I-O OPEN, NEVER THE
020500*    FIRST-EVER-RUN PRIMING LOGIC THE EARLIER STEPS CARRY.
020600     OPEN INPUT LOCATIONS
020700     OPEN I-O LOC-STATUS
020800     READ LOCATIONS
020900         AT END
021000             SET FF TO TRUE
021100     END-READ.
021200*
021300 0150-PROCESS-ONE-LOCATION.
021400*    FR-0082 - A LOCATION 3-FIRERISK NEVER WROTE A SINGLE POINT
021500*    FOR (LS-FR-COUNT ZERO) IS TREATED THE SAME AS ONE ALREADY
021600*    FLAGGED LS-IN-ERROR BY AN EARLIER STEP - NEITHER HAS A TTF
021700*    WORTH CLASSIFYING, SO BOTH SKIP STRAIGHT TO THE NEXT LOCATION.
021800     ADD 1 TO WS-LOC-PROCESSED
021900     MOVE LOC-NAME TO LS-NAME
022000     READ LOC-STATUS
022100         INVALID KEY
022200             GO TO 0190-NEXT-LOCATION
022300     END-READ
022400     IF LS-IN-ERROR OR LS-FR-COUNT = ZERO
022500         GO TO 0190-NEXT-LOCATION
022600     END-IF
022700     MOVE SPACES TO WS-FR-IN-NAME
022800     STRING LOC-NAME DELIMITED BY SPACE
022900            "-FIRERISK" DELIMITED BY SIZE
023000         INTO WS-FR-IN-NAME
023100     OPEN INPUT FIRERISK-IN
023200     IF WS-FRIN-STATUS NOT = "00"
023300         DISPLAY "FR-0028 CANNOT OPEN FIRE RISK FILE FOR " LOC-NAME
023400         GO TO 0190-NEXT-LOCATION
023500     END-IF
023600     PERFORM 0200-FIND-LAST-RECORD
023700         UNTIL FRIN-EOF
023800     CLOSE FIRERISK-IN
023900     PERFORM 0500-CLASSIFY-DANGER
024000     MOVE SPACES TO WS-DANGER-NAME
024100     STRING LOC-NAME DELIMITED BY SPACE
024200            "-DANGER" DELIMITED BY SIZE
024300         INTO WS-DANGER-NAME
024400     PERFORM 0600-COMPARE-AND-NOTIFY
024500     MOVE WS-NEW-LEVEL TO LS-LEVEL
024600 0190-NEXT-LOCATION.
024700     READ LOCATIONS
024800         AT END
024900             SET FF TO TRUE
025000     END-READ.
025100 0190-EXIT.
025200     EXIT.
025300*
025400 0200-FIND-LAST-RECORD.
025500*    THE FILE IS READ TO EOF RATHER THAN POSITIONED TO THE LAST
025600*    RECORD DIRECTLY - FIRERISK-OUT IS LINE SEQUENTIAL, SO THE
025700*    ONLY WAY TO FIND THE MOST RECENT POINT IS TO KEEP OVER-
025800*    WRITING WS-LAST-FR-TTF UNTIL NOTHING IS LEFT TO READ.
025900     READ FIRERISK-IN
026000         AT END
026100             CONTINUE
026200         NOT AT END
026300             IF FIRERISK-RECORD-ALT NOT = SPACES
026400                 MOVE FR-TIMESTAMP TO WS-LAST-FR-TIMESTAMP
026500                 MOVE FR-TTF       TO WS-LAST-FR-TTF
026600             END-IF
026700     END-READ.
026800*
026900 0500-CLASSIFY-DANGER.
027000*    FOUR FIXED BREAKPOINTS ON THE TTF SCALE - THE SAME BOUNDS
027100*    THE FOREST SERVICE FIELD OFFICES HAVE USED SINCE THE MODEL
027200*    WAS FIRST STOOD UP.  A LOWER TTF MEANS A FASTER-DEVELOPING
027300*    FIRE RISK, SO THE CHECKS RUN FROM THE SAFEST BOUND DOWN.
027400     EVALUATE TRUE
027500         WHEN WS-LAST-FR-TTF > 60.00
027600             SET WS-LVL-IDX TO 1
027700         WHEN WS-LAST-FR-TTF > 30.00
027800             SET WS-LVL-IDX TO 2
027900         WHEN WS-LAST-FR-TTF > 15.00
028000             SET WS-LVL-IDX TO 3
028100         WHEN OTHER
028200             SET WS-LVL-IDX TO 4
028300     END-EVALUATE
028400     MOVE WS-LVL-ENTRY(WS-LVL-IDX) TO WS-NEW-LEVEL
028500     SET WS-LVL-IDX-SAVE TO WS-LVL-IDX.
028600*
028700 0600-COMPARE-AND-NOTIFY.
028800*    FR-0041 - THE STATE FILE HOLDS EXACTLY ONE RECORD, THE
028900*    LEVEL AS OF THE PREVIOUS NIGHT THIS LOCATION RAN.  A
029000*    LOCATION RUNNING FOR THE FIRST TIME HAS NO STATE FILE AT
029100*    ALL (FILE STATUS NOT "00"), WHICH IS TREATED AS "NO PRIOR
029200*    LEVEL" RATHER THAN AN ERROR - THE FIRST NIGHT ALWAYS NOTIFIES.
029300     SET WS-LVL-IDX TO WS-LVL-IDX-SAVE
029400     OPEN INPUT DANGER-STATE
029500     MOVE SPACES TO WS-OLD-LEVEL
029600     IF WS-STATE-STATUS = "00"
029700         READ DANGER-STATE
029800             AT END
029900                 MOVE SPACES TO WS-OLD-LEVEL
030000             NOT AT END
030100                 MOVE DS-LEVEL TO WS-OLD-LEVEL
030200         END-READ
030300         CLOSE DANGER-STATE
030400     END-IF
030500*    FR-0066 - THE MESSAGE TEXT COMES OUT OF THE TABLE BUILT
030600*    ABOVE IN WORKING-STORAGE, NOT A CASCADE OF IF STATEMENTS -
030700*    ADDING A FIFTH LEVEL SOMEDAY MEANS ADDING ONE TABLE ENTRY,
030800*    NOT HUNTING DOWN EVERY PLACE THE OLD HARD-CODED TEXT LIVED.
030900     IF WS-OLD-LEVEL = SPACES OR WS-NEW-LEVEL NOT = WS-OLD-LEVEL
031000         MOVE SPACES TO NOTIFICATION-RECORD
031100         MOVE WS-LAST-FR-TIMESTAMP TO NT-TIMESTAMP
031200         MOVE WS-NEW-LEVEL         TO NT-LEVEL
031300         MOVE WS-LAST-FR-TTF       TO NT-TTF
031400         MOVE WS-MSG-ENTRY(WS-LVL-IDX) TO NT-MESSAGE
031500         OPEN EXTEND NOTIFY-OUT
031600         IF WS-NOTIFY-STATUS = "35"
031700             OPEN OUTPUT NOTIFY-OUT
031800         END-IF
031900         WRITE NOTIFICATION-RECORD
032000         CLOSE NOTIFY-OUT
032100         ADD 1 TO WS-NOTIFY-COUNT
032200         MOVE "NOTIFIED" TO LS-NOTIFY-FLAG
032300         OPEN OUTPUT DANGER-STATE
032400         MOVE WS-NEW-LEVEL TO DS-LEVEL
032500         WRITE DANGER-STATE-RECORD
032600         CLOSE DANGER-STATE
032700     ELSE
032800         MOVE "UNCHANGED" TO LS-NOTIFY-FLAG
032900     END-IF
033000     REWRITE LOC-STATUS-RECORD.
033100*
033200 0900-FIN-PGM.
033300*    THIS IS THE LAST STEP IN THE CHAIN TO TOUCH LOC-STATUS -
033400*    EVERY COLUMN ON THE RECAP RECORD IS NOW FILLED IN FOR
033500*    5-CONTROL-REPORT TO READ BACK SEQUENTIALLY AND PRINT.
033600     CLOSE LOCATIONS LOC-STATUS
033700     DISPLAY "4-NOTIFY LOCATIONS PROCESSED . . . : " WS-LOC-PROCESSED
033800     DISPLAY "4-NOTIFY NOTIFICATIONS EMITTED . . : " WS-NOTIFY-COUNT
033900     STOP RUN
034000 0900-EXIT.
034100     EXIT.
