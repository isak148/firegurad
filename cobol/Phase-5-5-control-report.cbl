000100*****************************************************************
000200* PROGRAM:   5-CONTROL-REPORT
000300* SYSTEM:    FRCM - FIRE RISK CALCULATION - MONITORED LOCATIONS
000400* JOBSTEP:   05 OF THE NIGHTLY HARVEST CHAIN
000500* PURPOSE:   READS THE LOCATION RECAP FILE BUILT BY STEPS 2, 3 AND
000600*            4 AND PRINTS THE CONTROL REPORT - ONE LINE PER LOCATION
000700*            SHOWING COUNTS, TTF RANGE AND FINAL NOTIFY STATUS, PLUS
000800*            A GRAND TOTAL LINE FOR THE OPERATOR'S RUN LOG.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID. 5-CONTROL-REPORT.
001200 AUTHOR. D SUMMERS.
001300 INSTALLATION. FOREST SERVICE DATA CENTER.
001400 DATE-WRITTEN. 04/12/1988.
001500 DATE-COMPILED.
001600 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001700*****************************************************************
001800*  CHANGE LOG
001900*  ----------
002000*  DATE       BY   TICKET   DESCRIPTION
002100*  04/12/88   DWS  FR-0029  ORIGINAL CODING - HARVEST STEP 5.
002200*  08/02/88   KLM  FR-0044  GRAND TOTAL LINE ADDED.
002300*  01/09/90   DWS  FR-0071  RUN DATE ON HEADING TAKEN FROM LOC-STATUS
002400*                            RATHER THAN SYSTEM DATE, PER AUDIT REQUEST.
002500*  02/14/91   KLM  FR-0082  ERROR LOCATIONS SHOW ** ERROR ** IN STATUS.
002600*  04/19/93   KLM  FR-0110  YEAR FIELD RENAMED FOR Y2K READINESS.
002700*  09/27/99   TLB  FR-0144  Y2K - HEADING DATE NOW 4-DIGIT YEAR.
002800*  06/06/02   TLB  FR-0159  COMMENT CLEANUP, NO LOGIC CHANGE.
002900*  03/02/03   TLB  FR-0165  COMMENTARY EXPANDED AND FIN-ENREG MOVED
003000*                           TO ITS OWN 77-LEVEL, TO MATCH THE OTHER
003100*                           FOUR HARVEST STEPS.  NO LOGIC CHANGE.
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*    THE LOCATION RECAP FILE - LOADED BY STEPS 2, 3 AND 4, READ HERE
004000*    IN KEY SEQUENCE SINCE THIS STEP ONLY NEEDS TO WALK IT ONCE.
004100     SELECT LOC-STATUS ASSIGN TO "LSTAT"
004200         ORGANIZATION IS INDEXED
004300         ACCESS MODE IS SEQUENTIAL
004400         RECORD KEY IS LS-NAME
004500         FILE STATUS IS WS-LSTAT-STATUS.
004600*    THE PRINTED CONTROL REPORT.
004700     SELECT CONTROL-REPORT ASSIGN TO "CTLRPT"
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS IS WS-RPT-STATUS.
005000*****************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  LOC-STATUS.
005500 01  LOC-STATUS-RECORD.
005600     05  LS-NAME               PIC X(20).
005700     05  LS-ERROR-FLAG         PIC X(01).
005800         88  LS-IN-ERROR                 VALUE "Y".
005900     05  LS-WX-COUNT           PIC 9(05).
006000     05  LS-FR-COUNT           PIC 9(05).
006100     05  LS-TTF-MIN            PIC 9(04)V99.
006200     05  LS-TTF-MAX            PIC 9(04)V99.
006300     05  LS-TTF-MEAN           PIC 9(04)V99.
006400     05  LS-LEVEL              PIC X(09).
006500     05  LS-NOTIFY-FLAG        PIC X(09).
006600     05  LS-RUN-DATE           PIC X(10).
006700     05  FILLER                PIC X(03).
006800*    RAW-BYTE VIEW - SCREENS A STRAY BLANK RECORD OUT OF THE RECAP
006900*    FILE THE SAME WAY THE OTHER FOUR STEPS SCREEN THEIR OWN FEEDS.
007000 01  LOC-STATUS-RECORD-ALT REDEFINES LOC-STATUS-RECORD PIC X(80).
007100*
007200 FD  CONTROL-REPORT.
007300 01  CR-PRINT-LINE             PIC X(132).
007400*****************************************************************
007500 WORKING-STORAGE SECTION.
007600*
007700 01  WS-FILE-STATUSES.
007800     05  WS-LSTAT-STATUS       PIC X(02) VALUE "00".
007900         88  LSTAT-OK                    VALUE "00".
008000         88  LSTAT-EOF                   VALUE "10".
008100     05  WS-RPT-STATUS         PIC X(02) VALUE "00".
008200     05  FILLER                PIC X(06).
008300*
008400*    END-OF-FILE SWITCH ON ITS OWN 77-LEVEL - THE SAME TREATMENT
008500*    IT GETS IN EACH OF THE OTHER FOUR HARVEST STEPS.
008600 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
008700     88  FF                              VALUE HIGH-VALUE.
008800 01  WS-SWITCHES.
008900     05  WS-FIRST-RECORD-SW    PIC X(01) VALUE "Y".
009000         88  WS-FIRST-RECORD             VALUE "Y".
009100     05  FILLER                PIC X(05).
009200*
009300*    RUN COUNTERS - ACCUMULATED ACROSS THE WHOLE RECAP FILE.
009400 01  WS-COUNTERS COMP.
009500     05  WS-LOC-COUNT          PIC 9(4)     VALUE ZERO.
009600     05  WS-LOC-ERR-COUNT      PIC 9(4)     VALUE ZERO.
009700     05  WS-WX-TOTAL           PIC 9(6)     VALUE ZERO.
009800     05  WS-FR-TOTAL           PIC 9(6)     VALUE ZERO.
009900     05  WS-NOTIFY-TOTAL       PIC 9(4)     VALUE ZERO.
010000     05  FILLER                PIC 9(1)     VALUE ZERO.
010100*    ALTERNATE ALPHANUMERIC VIEW OF THE COUNTERS ABOVE - A SINGLE
010200*    MOVE OF LOW-VALUES CLEARS EVERY COMP COUNTER TO BINARY ZERO IN
010300*    ONE SHOT INSTEAD OF ONE MOVE ZERO PER FIELD.
010400 01  WS-COUNTERS-ALT REDEFINES WS-COUNTERS PIC X(25).
010500*
010600*    THE RUN DATE, TAKEN FROM THE FIRST RECAP RECORD'S LS-RUN-DATE
010700*    (YYYY-MM-DD, BUILT BY 2-VALIDATE FROM THE INPUT WEATHER FEED)
010800*    AND REFORMATTED FOR THE HEADING LINE - NEVER FROM THE SYSTEM
010900*    CLOCK, SO A RERUN OF AN OLD FEED STILL HEADS CORRECTLY.
011000 01  WS-RUN-DATE-TEXT          PIC X(10) VALUE SPACES.
011100 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-TEXT.
011200     05  WS-RD-YEAR            PIC X(04).
011300     05  FILLER                PIC X(01).
011400     05  WS-RD-MONTH           PIC X(02).
011500     05  FILLER                PIC X(01).
011600     05  WS-RD-DAY             PIC X(02).
011700*    REFORMATTED HEADING TEXT - A STANDALONE SCALAR, SO 77-LEVEL
011800*    PER THE SAME HOUSE HABIT AS THE OTHER FOUR STEPS' WORK FIELDS.
011900 77  WS-HEADING-DATE           PIC X(10) VALUE SPACES.
012000*
012100*    ---------------------------------------------------------------
012200*    PRINT LINES - EACH MOVED INTO CR-PRINT-LINE AND WRITTEN, THE
012300*    SAME SEPARATE-GROUPS-PER-LINE-TYPE HOUSE STYLE USED THROUGHOUT
012400*    THIS SHOP'S PRINTED REPORTS.
012500*    ---------------------------------------------------------------
012600 01  WS-TITLE-LINE.
012700     05  FILLER                PIC X(01) VALUE SPACE.
012800     05  FILLER                PIC X(40)
012900         VALUE "FRCM NIGHTLY HARVEST - CONTROL REPORT".
013000     05  FILLER                PIC X(08) VALUE "RUN DATE".
013100     05  FILLER                PIC X(01) VALUE SPACE.
013200     05  WS-TITLE-RUN-DATE     PIC X(10) VALUE SPACES.
013300     05  FILLER                PIC X(72) VALUE SPACES.
013400*
013500 01  WS-RULE-LINE.
013600     05  FILLER                PIC X(01) VALUE SPACE.
013700     05  WS-RULE-FILL          PIC X(131) VALUE ALL "-".
013800*
013900 01  WS-COLUMN-HEADING-LINE.
014000     05  FILLER                PIC X(01) VALUE SPACE.
014100     05  FILLER                PIC X(20) VALUE "LOCATION".
014200     05  FILLER                PIC X(01) VALUE SPACE.
014300     05  FILLER                PIC X(05) VALUE "WX".
014400     05  FILLER                PIC X(01) VALUE SPACE.
014500     05  FILLER                PIC X(05) VALUE "FR".
014600     05  FILLER                PIC X(01) VALUE SPACE.
014700     05  FILLER                PIC X(07) VALUE "MIN TTF".
014800     05  FILLER                PIC X(01) VALUE SPACE.
014900     05  FILLER                PIC X(07) VALUE "MAX TTF".
015000     05  FILLER                PIC X(01) VALUE SPACE.
015100     05  FILLER                PIC X(07) VALUE "AVG TTF".
015200     05  FILLER                PIC X(01) VALUE SPACE.
015300     05  FILLER                PIC X(09) VALUE "LEVEL".
015400     05  FILLER                PIC X(01) VALUE SPACE.
015500     05  FILLER                PIC X(11) VALUE "STATUS".
015600     05  FILLER                PIC X(53) VALUE SPACES.
015700*
015800 01  WS-DETAIL-LINE.
015900     05  FILLER                PIC X(01) VALUE SPACE.
016000     05  WS-DL-NAME            PIC X(20).
016100     05  FILLER                PIC X(01) VALUE SPACE.
016200     05  WS-DL-WX-COUNT        PIC ZZZZ9.
016300     05  FILLER                PIC X(01) VALUE SPACE.
016400     05  WS-DL-FR-COUNT        PIC ZZZZ9.
016500     05  FILLER                PIC X(01) VALUE SPACE.
016600     05  WS-DL-TTF-MIN         PIC ZZZ9.99.
016700     05  FILLER                PIC X(01) VALUE SPACE.
016800     05  WS-DL-TTF-MAX         PIC ZZZ9.99.
016900     05  FILLER                PIC X(01) VALUE SPACE.
017000     05  WS-DL-TTF-MEAN        PIC ZZZ9.99.
017100     05  FILLER                PIC X(01) VALUE SPACE.
017200     05  WS-DL-LEVEL           PIC X(09).
017300     05  FILLER                PIC X(01) VALUE SPACE.
017400     05  WS-DL-STATUS          PIC X(11).
017500     05  FILLER                PIC X(53) VALUE SPACES.
017600*
017700 01  WS-TOTAL-LINE.
017800     05  FILLER                PIC X(01) VALUE SPACE.
017900     05  FILLER                PIC X(22) VALUE "LOCATIONS PROCESSED. .".
018000     05  WS-TL-LOC-COUNT       PIC ZZZ9.
018100     05  FILLER                PIC X(03) VALUE SPACES.
018200     05  FILLER                PIC X(22) VALUE "LOCATIONS IN ERROR . .".
018300     05  WS-TL-LOC-ERR-COUNT   PIC ZZZ9.
018400     05  FILLER                PIC X(03) VALUE SPACES.
018500     05  FILLER                PIC X(22) VALUE "WEATHER RECORDS. . . .".
018600     05  WS-TL-WX-TOTAL        PIC ZZZZZ9.
018700     05  FILLER                PIC X(45) VALUE SPACES.
018800*
018900 01  WS-TOTAL-LINE-2.
019000     05  FILLER                PIC X(01) VALUE SPACE.
019100     05  FILLER                PIC X(22) VALUE "FIRE RISK RECORDS . . ".
019200     05  WS-TL2-FR-TOTAL       PIC ZZZZZ9.
019300     05  FILLER                PIC X(03) VALUE SPACES.
019400     05  FILLER                PIC X(22) VALUE "NOTIFICATIONS SENT. . ".
019500     05  WS-TL2-NOTIFY-TOTAL   PIC ZZZ9.
019600     05  FILLER                PIC X(74) VALUE SPACES.
019700*****************************************************************
019800 PROCEDURE DIVISION.
019900 0000-MAIN-PROCEDURE.
020000*    THIS IS THE LAST STEP OF THE NIGHTLY CHAIN - IT DOES NOT
020100*    TOUCH LOCATIONS, WEATHER, CACHE OR DANGER-STATE AT ALL, ONLY
020200*    THE RECAP FILE THE OTHER FOUR STEPS BUILT UP.  THE FIRST
020300*    RECAP RECORD IS ALREADY IN HAND BY THE TIME THE PRINT LOOP
020400*    STARTS, SINCE 0150-READ-LOC-STATUS PRINTS THE HEADING OFF OF
020500*    THE FIRST RECORD IT SEES.
020600     PERFORM 0050-INITIALIZE
020700     PERFORM 0100-OPEN-FILES
020800     PERFORM 0150-READ-LOC-STATUS
020900     PERFORM 0200-PRINT-ONE-LOCATION
021000         UNTIL FF
021100     PERFORM 0800-PRINT-TOTALS
021200     PERFORM 0900-FIN-PGM.
021300*
021400 0050-INITIALIZE.
021500*    ONE MOVE OF LOW-VALUES THROUGH THE ALPHANUMERIC OVERLAY ZEROES
021600*    EVERY RUN COUNTER IN ONE SHOT - SEE THE REDEFINES COMMENT
021700*    ABOVE WS-COUNTERS-ALT.
021800     MOVE LOW-VALUES TO WS-COUNTERS-ALT.
021900*
022000 0100-OPEN-FILES.
022100*    A MISSING LSTAT FILE IS FATAL HERE, UNLIKE THE OTHER FOUR
022200*    HARVEST STEPS - BY THE TIME THIS STEP RUNS, 2-VALIDATE HAS
022300*    ALREADY CREATED THE RECAP FILE FOR EVERY LOCATION ON THE
022400*    LOCATIONS MASTER, SO A MISSING FILE MEANS AN EARLIER STEP
022500*    NEVER RAN AT ALL, NOT JUST A ROUTINE FIRST-RUN CONDITION.
022600     OPEN INPUT LOC-STATUS
022700     IF WS-LSTAT-STATUS NOT = "00"
022800         DISPLAY "FR-0029 CANNOT OPEN LOCATION RECAP FILE"
022900         STOP RUN
023000     END-IF
023100     OPEN OUTPUT CONTROL-REPORT.
023200*
023300 0150-READ-LOC-STATUS.
023400*    THE RAW-BYTE SCREEN SKIPS A STRAY BLANK RECORD RATHER THAN
023500*    PRINTING A BLANK DETAIL LINE FOR IT - SEE LOC-STATUS-RECORD-ALT
023600*    ABOVE.  THE GO TO LOOPS BACK TO THIS SAME PARAGRAPH, THE SAME
023700*    SKIP-AND-RETRY IDIOM THE OTHER STEPS USE ON THEIR OWN FEEDS.
023800     READ LOC-STATUS NEXT RECORD
023900         AT END
024000             SET FF TO TRUE
024100         NOT AT END
024200             IF LOC-STATUS-RECORD-ALT = SPACES
024300                 GO TO 0150-READ-LOC-STATUS
024400             END-IF
024500             IF WS-FIRST-RECORD
024600                 MOVE LS-RUN-DATE TO WS-RUN-DATE-TEXT
024700                 PERFORM 0160-FORMAT-HEADING-DATE
024800                 PERFORM 0170-PRINT-HEADING
024900                 MOVE "N" TO WS-FIRST-RECORD-SW
025000             END-IF
025100     END-READ.
025200*
025300 0160-FORMAT-HEADING-DATE.
025400*    REORDERS THE ISO YYYY-MM-DD RUN DATE INTO THE SHOP'S USUAL
025500*    MM/DD/YYYY HEADING FORMAT.
025600     MOVE SPACES TO WS-HEADING-DATE
025700     IF WS-RUN-DATE-TEXT = SPACES
025800         MOVE "UNKNOWN" TO WS-HEADING-DATE
025900     ELSE
026000         STRING WS-RD-MONTH DELIMITED BY SIZE
026100                "/"          DELIMITED BY SIZE
026200                WS-RD-DAY    DELIMITED BY SIZE
026300                "/"          DELIMITED BY SIZE
026400                WS-RD-YEAR   DELIMITED BY SIZE
026500             INTO WS-HEADING-DATE
026600     END-IF.
026700*
026800 0170-PRINT-HEADING.
026900*    TITLE, RULE, COLUMN HEADING, RULE - FOUR LINES, EACH BUILT IN
027000*    ITS OWN GROUP AND MOVED TO CR-PRINT-LINE ONE AT A TIME, THE
027100*    SAME HEADING-ROUTINE STYLE USED ON EVERY PRINTED REPORT THIS
027200*    SHOP RUNS.
027300     MOVE WS-HEADING-DATE TO WS-TITLE-RUN-DATE
027400     MOVE WS-TITLE-LINE TO CR-PRINT-LINE
027500     WRITE CR-PRINT-LINE AFTER ADVANCING C01
027600     MOVE WS-RULE-LINE TO CR-PRINT-LINE
027700     WRITE CR-PRINT-LINE AFTER ADVANCING 1
027800     MOVE WS-COLUMN-HEADING-LINE TO CR-PRINT-LINE
027900     WRITE CR-PRINT-LINE AFTER ADVANCING 1
028000     MOVE WS-RULE-LINE TO CR-PRINT-LINE
028100     WRITE CR-PRINT-LINE AFTER ADVANCING 1.
028200*
028300 0200-PRINT-ONE-LOCATION.
028400*    FR-0082 - A LOCATION MARKED IN-ERROR BY 2-VALIDATE'S HARVEST
028500*    CHECK PRINTS ITS WEATHER/FIRE-RISK COUNTS AS USUAL (THEY ARE
028600*    STILL MEANINGFUL - ZERO, MOST LIKELY) BUT SHOWS ** ERROR **
028700*    IN THE STATUS COLUMN INSTEAD OF A REAL NOTIFY FLAG, SINCE NO
028800*    DANGER LEVEL WAS EVER COMPUTED FOR IT.
028900     ADD 1 TO WS-LOC-COUNT
029000     MOVE LS-NAME TO WS-DL-NAME
029100     MOVE LS-WX-COUNT TO WS-DL-WX-COUNT
029200     MOVE LS-FR-COUNT TO WS-DL-FR-COUNT
029300     ADD LS-WX-COUNT TO WS-WX-TOTAL
029400     ADD LS-FR-COUNT TO WS-FR-TOTAL
029500     IF LS-IN-ERROR
029600         ADD 1 TO WS-LOC-ERR-COUNT
029700         MOVE ZERO TO WS-DL-TTF-MIN WS-DL-TTF-MAX WS-DL-TTF-MEAN
029800         MOVE SPACES TO WS-DL-LEVEL
029900         MOVE "** ERROR **" TO WS-DL-STATUS
030000     ELSE
030100         MOVE LS-TTF-MIN TO WS-DL-TTF-MIN
030200         MOVE LS-TTF-MAX TO WS-DL-TTF-MAX
030300         MOVE LS-TTF-MEAN TO WS-DL-TTF-MEAN
030400         MOVE LS-LEVEL TO WS-DL-LEVEL
030500         MOVE LS-NOTIFY-FLAG TO WS-DL-STATUS
030600*        FR-0044 - THE GRAND TOTAL COUNTS ACTUAL NOTIFICATIONS
030700*        SENT, NOT JUST LOCATIONS PROCESSED, SO ONLY A LOCATION
030800*        4-NOTIFY ACTUALLY FLAGGED "NOTIFIED" ADDS TO THE TOTAL.
030900         IF LS-NOTIFY-FLAG = "NOTIFIED"
031000             ADD 1 TO WS-NOTIFY-TOTAL
031100         END-IF
031200     END-IF
031300     MOVE WS-DETAIL-LINE TO CR-PRINT-LINE
031400     WRITE CR-PRINT-LINE AFTER ADVANCING 1
031500     PERFORM 0150-READ-LOC-STATUS.
031600*
031700 0800-PRINT-TOTALS.
031800*    TWO TOTAL LINES RATHER THAN ONE - FR-0044 ADDED THE FIRST
031900*    LINE'S LOCATION/ERROR/WEATHER COUNTS, AND A LATER FIX ADDED A
032000*    SECOND LINE FOR FIRE-RISK AND NOTIFICATION COUNTS RATHER THAN
032100*    WIDEN A SINGLE LINE PAST WHAT FITS CLEANLY IN 132 COLUMNS.
032200     MOVE WS-RULE-LINE TO CR-PRINT-LINE
032300     WRITE CR-PRINT-LINE AFTER ADVANCING 1
032400     MOVE WS-LOC-COUNT TO WS-TL-LOC-COUNT
032500     MOVE WS-LOC-ERR-COUNT TO WS-TL-LOC-ERR-COUNT
032600     MOVE WS-WX-TOTAL TO WS-TL-WX-TOTAL
032700     MOVE WS-TOTAL-LINE TO CR-PRINT-LINE
032800     WRITE CR-PRINT-LINE AFTER ADVANCING 1
032900     MOVE WS-FR-TOTAL TO WS-TL2-FR-TOTAL
033000     MOVE WS-NOTIFY-TOTAL TO WS-TL2-NOTIFY-TOTAL
033100     MOVE WS-TOTAL-LINE-2 TO CR-PRINT-LINE
033200     WRITE CR-PRINT-LINE AFTER ADVANCING 1.
033300*
033400 0900-FIN-PGM.
033500*    THE TWO COUNTS ECHOED TO THE OPERATOR HERE ARE THE SAME ONES
033600*    PRINTED ON THE TOTAL LINE - A QUICK CONSOLE CHECK THAT THE
033700*    PRINTED REPORT AND THE JOB LOG AGREE, WITHOUT HAVING TO PULL
033800*    THE SPOOLED REPORT.
033900     CLOSE LOC-STATUS CONTROL-REPORT
034000     DISPLAY "5-CONTROL-REPORT LOCATIONS PRINTED . : " WS-LOC-COUNT
034100     DISPLAY "5-CONTROL-REPORT LOCATIONS IN ERROR  : " WS-LOC-ERR-COUNT
034200     STOP RUN
034300 0900-EXIT.
034400     EXIT.
