000100*****************************************************************
000200* PROGRAM:   1-CONSOLE
000300* SYSTEM:    FRCM - FIRE RISK CALCULATION - MONITORED LOCATIONS
000400* JOBSTEP:   AD-HOC / ON-DEMAND (NOT PART OF THE NIGHTLY CHAIN)
000500* PURPOSE:   SINGLE-FILE FIRE RISK RUN.  TAKES ONE ALREADY
000600*            VALIDATED WEATHER FILE FOR ONE LOCATION, RUNS THE
000700*            CACHE LOOKUP, THE FIRE RISK MODEL AND THE DANGER
000800*            NOTIFICATION CHECK, AND PRINTS A ONE-LINE SUMMARY
000900*            TO THE OPERATOR CONSOLE.  USED BY THE HELP DESK
001000*            WHEN A SINGLE STATION HAS TO BE RE-RUN BY HAND.
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. 1-CONSOLE.
001400 AUTHOR. R JARRETT.
001500 INSTALLATION. FOREST SERVICE DATA CENTER.
001600 DATE-WRITTEN. 06/14/1987.
001700 DATE-COMPILED.
001800 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
001900*****************************************************************
002000*  CHANGE LOG
002100*  ----------
002200*  DATE       BY   TICKET   DESCRIPTION
002300*  06/14/87   RJ   FR-0001  ORIGINAL CODING - SINGLE FILE RUN.
002400*  09/02/87   RJ   FR-0014  ADDED CACHE LOOKUP AHEAD OF MODEL.
002500*  01/22/88   KLM  FR-0033  CORRECTED WIND DIVISOR CAP AT 25 MPS.
002600*  07/19/88   KLM  FR-0041  DANGER STATE FILE REWRITE ON CHANGE.
002700*  03/03/89   RJ   FR-0058  ROUNDED MODE ADDED TO ALL COMPUTES.
002800*  11/30/89   DWS  FR-0066  MESSAGE TABLE REPLACED HARD-CODED IFS.
002900*  05/02/90   DWS  FR-0070  RETURN-CODE 16 ON EMPTY INPUT FILE.
003000*  02/14/91   KLM  FR-0082  ADDED UPSI-0 DEBUG DISPLAY SWITCH.
003100*  08/08/91   RJ   FR-0090  HUMIDITY RANGE CHECK 0 THRU 100.
003200*  10/01/92   DWS  FR-0101  CACHE RECORD BLANK-SLOT CHECK FIX.
003300*  04/19/93   KLM  FR-0110  YEAR FIELD RENAMED FOR Y2K READINESS.
003400*  09/27/99   TLB  FR-0144  Y2K - TIMESTAMP FIELDS NOW 4-DIGIT YR.
003500*  06/06/02   TLB  FR-0159  COMMENT CLEANUP, NO LOGIC CHANGE.
003600*  03/02/03   TLB  FR-0164  FR-RECORD, CACHE-RECORD AND DANGER-
003700*                           STATE-RECORD TRIMMED TO THEIR FEED-
003800*                           DEFINITION LENGTHS PER THE DD MEMO -
003900*                           ALL THREE CARRIED A SPARE FILLER
004000*                           BYTE-RANGE NO READER OF THE FEED EVER
004100*                           EXPECTED.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS WS-DEBUG-SWITCH-1.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    SINGLE-STATION WEATHER INPUT, ALREADY VALIDATED UPSTREAM.
005100     SELECT WX-FILE ASSIGN TO "WXIN"
005200         ORGANIZATION LINE SEQUENTIAL
005300         FILE STATUS IS WS-WX-STATUS.
005400*    FIRE RISK OUTPUT, ONE FR-RECORD PER WX-RECORD READ.
005500     SELECT FR-FILE ASSIGN TO "FROUT"
005600         ORGANIZATION LINE SEQUENTIAL
005700         FILE STATUS IS WS-FR-STATUS.
005800*    PREDICTION CACHE, KEYED BY THE SERIES CHECKSUM.
005900     SELECT CACHE-FILE ASSIGN TO "CACHDD"
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS RANDOM
006200         RECORD KEY IS CA-KEY
006300         FILE STATUS IS WS-CACHE-STATUS.
006400*    LAST DANGER LEVEL SEEN ON THE PREVIOUS RUN, ONE RECORD.
006500     SELECT DANGER-STATE ASSIGN TO "DNGRST"
006600         ORGANIZATION LINE SEQUENTIAL
006700         FILE STATUS IS WS-STATE-STATUS.
006800*    NOTIFICATIONS, APPENDED RUN OVER RUN.
006900     SELECT NOTIFY-OUT ASSIGN TO "NOTIFY"
007000         ORGANIZATION LINE SEQUENTIAL
007100         FILE STATUS IS WS-NOTIFY-STATUS.
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*
007600 FD  WX-FILE.
007700 01  WX-RECORD.
007800     05  WX-TIMESTAMP          PIC X(16).
007900     05  WX-TEMP               PIC S9(3).99
008000                                SIGN IS LEADING SEPARATE.
008100     05  WX-HUMID              PIC 9(3).99.
008200     05  WX-WIND               PIC 9(3).99.
008300     05  FILLER                PIC X(05).
008400*    RAW-BYTE VIEW OF THE RECORD FOR THE CHECKSUM ROUTINE, WHICH
008500*    WORKS ON THE RECORD AS TEXT RATHER THAN ON ITS PICTURES.
008600 01  WX-RECORD-ALT REDEFINES WX-RECORD PIC X(40).
008700*
008800*    FR-0164 - NO FILLER HERE - THE FEED IS EXACTLY THE TIMESTAMP
008900*    PLUS THE TIME-TO-FLASHOVER FIELD, 22 BYTES, NOTHING MORE.
009000 FD  FR-FILE.
009100 01  FR-RECORD.
009200     05  FR-TIMESTAMP          PIC X(16).
009300     05  FR-TTF                PIC 9(4)V99.
009400*
009500*    FR-0164 - NO FILLER HERE EITHER - KEY + COUNT + THE 48-SLOT
009600*    TTF TABLE FILL THE RECORD TO EXACTLY 301 BYTES.
009700 FD  CACHE-FILE.
009800 01  CACHE-RECORD.
009900     05  CA-KEY                PIC 9(9).
010000     05  CA-COUNT               PIC 9(4).
010100     05  CA-TTF OCCURS 48 TIMES PIC 9(4)V99.
010200*    BLANK-SLOT TEST VIEW - AN UNUSED RELATIVE SLOT READS BACK
010300*    AS ALL SPACES, SO THIS ALPHANUMERIC OVERLAY LETS US TEST
010400*    FOR "NEVER WRITTEN" WITHOUT UNPACKING EVERY CA-TTF ENTRY.
010500 01  CACHE-RECORD-ALT REDEFINES CACHE-RECORD PIC X(301).
010600*
010700*    FR-0164 - NO FILLER HERE EITHER - THE RECORD IS THE LEVEL
010800*    NAME, EXACTLY 9 BYTES, AND NOTHING ELSE.
010900 FD  DANGER-STATE.
011000 01  DANGER-STATE-RECORD.
011100     05  DS-LEVEL              PIC X(09).
011200*
011300 FD  NOTIFY-OUT.
011400 01  NOTIFICATION-RECORD.
011500     05  NT-TIMESTAMP          PIC X(16).
011600     05  NT-LEVEL              PIC X(09).
011700     05  NT-TTF                PIC 9(4)V99.
011800     05  NT-MESSAGE            PIC X(60).
011900     05  FILLER                PIC X(10).
012000*****************************************************************
012100 WORKING-STORAGE SECTION.
012200*
012300 01  WS-FILE-STATUSES.
012400     05  WS-WX-STATUS          PIC X(02) VALUE "00".
012500         88  WX-OK                        VALUE "00".
012600         88  WX-EOF                       VALUE "10".
012700     05  WS-FR-STATUS          PIC X(02) VALUE "00".
012800     05  WS-CACHE-STATUS       PIC X(02) VALUE "00".
012900         88  CACHE-FOUND                  VALUE "00".
013000         88  CACHE-NOT-FOUND               VALUE "23".
013100     05  WS-STATE-STATUS       PIC X(02) VALUE "00".
013200     05  WS-NOTIFY-STATUS      PIC X(02) VALUE "00".
013300     05  FILLER                PIC X(05).
013400*
013500*    END-OF-FILE SWITCH PULLED OUT TO ITS OWN 77-LEVEL - SEE
013600*    2-VALIDATE AND 3-FIRERISK FOR THE SAME TREATMENT, A STANDING
013700*    SHOP HABIT FOR A SWITCH THAT IS TESTED IN A LOOP CONDITION.
013800 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
013900     88  FF                              VALUE HIGH-VALUE.
014000 01  WS-SWITCHES.
014100     05  WS-CACHE-SEEN-SW      PIC X(01) VALUE "N".
014200         88  WS-CACHE-HIT                VALUE "Y".
014300     05  FILLER                PIC X(05).
014400*
014500*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL BINARY, PER
014600*    SHOP STANDARD - THESE NEVER HOLD A DISPLAYABLE VALUE.
014700 01  WS-COUNTERS COMP.
014800     05  WS-RECORD-COUNT       PIC 9(4)     VALUE ZERO.
014900     05  WS-SUBSCRIPT          PIC 9(4)     VALUE ZERO.
015000     05  WS-SERIES-LENGTH      PIC 9(4)     VALUE ZERO.
015100     05  WS-LEVEL-INDEX        PIC 9(1)     VALUE ZERO.
015200     05  FILLER                PIC 9(1)     VALUE ZERO.
015300*
015400 01  WS-ACCUMULATORS COMP.
015500     05  WS-TTF-SUM            PIC S9(7)V99 VALUE ZERO.
015600     05  WS-TTF-MIN            PIC S9(4)V99 VALUE ZERO.
015700     05  WS-TTF-MAX            PIC S9(4)V99 VALUE ZERO.
015800     05  WS-TTF-MEAN           PIC S9(4)V99 VALUE ZERO.
015900     05  FILLER                PIC 9(1)     VALUE ZERO.
016000*
016100*    SMOOTHED-MOISTURE WORK SERIES - ONE ENTRY PER WEATHER POINT,
016200*    48 BEING THE LONGEST FORECAST WINDOW THE SHOP EVER RUNS.
016300 01  WS-MOISTURE-SERIES.
016400     05  WS-EMC OCCURS 48 TIMES PIC S9(4)V99 COMP.
016500     05  WS-SMOOTH OCCURS 48 TIMES PIC S9(4)V99 COMP.
016600     05  FILLER                PIC X(04).
016700*
016800*    THE RAW INPUT POINTS, HELD HERE SO THE SERIES CAN BE
016900*    WALKED A SECOND TIME (CACHE KEY, THEN THE MODEL ITSELF)
017000*    WITHOUT RE-READING WX-FILE.
017100 01  WS-RAW-SERIES.
017200     05  WS-RAW-ENTRY OCCURS 48 TIMES.
017300         10  WS-RAW-TIMESTAMP  PIC X(16).
017400         10  WS-RAW-TEMP       PIC S9(3)V99 COMP.
017500         10  WS-RAW-HUMID      PIC 9(3)V99 COMP.
017600         10  WS-RAW-WIND       PIC 9(3)V99 COMP.
017700     05  FILLER                PIC X(06).
017800*
017900 01  WS-FR-TTF-SERIES.
018000     05  WS-FR-TTF OCCURS 48 TIMES PIC 9(4)V99 COMP.
018100     05  FILLER                PIC X(04).
018200*
018300*    STANDALONE MODEL WORK FIELDS - 77-LEVEL PER SHOP HABIT FOR
018400*    A SCALAR THAT IS NEITHER A RECORD NOR A REDEFINES BASE.
018500 77  WS-WIND-DIVISOR           PIC S9(1)V99 COMP.
018600 77  WS-WIND-CAPPED            PIC S9(3)V99 COMP.
018700*    THE CHECKSUM ACCUMULATOR IS KEPT SIGNED UNTIL THE FINAL
018800*    MOD STEP BECAUSE A NEGATIVE AIR TEMPERATURE CONTRIBUTES A
018900*    NEGATIVE TERM - SEE THE SHOP'S OWN "CACHE KEY" CHECKSUM
019000*    ALGORITHM NOTE FOR HOW 3-FIRERISK BUILDS THIS SAME KEY.
019100 77  WS-CACHE-KEY-WORK         PIC S9(9) COMP.
019200 77  WS-CACHE-KEY-TERM         PIC S9(9) COMP.
019300 77  WS-CACHE-KEY-QUOT         PIC S9(9) COMP.
019400*
019500*    TIMESTAMP TEXT BROKEN OUT TO NUMERIC FOR THE HH/MM TERM OF
019600*    THE CACHE CHECKSUM - SAME "CACHE KEY" ALGORITHM NOTE AS ABOVE.
019700 01  WS-TS-TEXT                PIC X(16).
019800 01  WS-TS-FIELDS REDEFINES WS-TS-TEXT.
019900     05  WS-TS-YEAR            PIC 9(4).
020000     05  FILLER                PIC X(01).
020100     05  WS-TS-MONTH           PIC 9(2).
020200     05  FILLER                PIC X(01).
020300     05  WS-TS-DAY             PIC 9(2).
020400     05  FILLER                PIC X(01).
020500     05  WS-TS-HOUR            PIC 9(2).
020600     05  FILLER                PIC X(01).
020700     05  WS-TS-MINUTE          PIC 9(2).
020800*
020900*    DANGER LEVEL / MESSAGE TABLE, LOADED BY VALUE AND THEN
021000*    OVERLAID AS AN INDEXED TABLE - SAME TRICK THE WEATHER
021100*    DESK PROGRAMS USE FOR THE WEEKDAY AND WIND TABLES.
021200 01  WS-MESSAGE-VALUES.
021300     05  WS-MSG-LOW            PIC X(60)
021400         VALUE "FIRE DANGER IS LOW - CONDITIONS ARE SAFE".
021500     05  WS-MSG-MODERATE       PIC X(60)
021600         VALUE "FIRE DANGER IS MODERATE - EXERCISE CAUTION".
021700     05  WS-MSG-HIGH           PIC X(60)
021800         VALUE "FIRE DANGER IS HIGH - BE VIGILANT".
021900     05  WS-MSG-VERY-HIGH      PIC X(60)
022000         VALUE "FIRE DANGER IS VERY HIGH - TAKE IMMEDIATE PRECAUTIONS".
022100 01  WS-MESSAGE-TABLE REDEFINES WS-MESSAGE-VALUES.
022200     05  WS-MSG-ENTRY OCCURS 4 TIMES
022300                       INDEXED BY WS-MSG-IDX   PIC X(60).
022400*
022500 01  WS-LEVEL-NAMES.
022600     05  WS-LVL-1              PIC X(09) VALUE "LOW".
022700     05  WS-LVL-2              PIC X(09) VALUE "MODERATE".
022800     05  WS-LVL-3              PIC X(09) VALUE "HIGH".
022900     05  WS-LVL-4              PIC X(09) VALUE "VERY-HIGH".
023000 01  WS-LEVEL-TABLE REDEFINES WS-LEVEL-NAMES.
023100     05  WS-LVL-ENTRY OCCURS 4 TIMES
023200                       INDEXED BY WS-LVL-IDX   PIC X(09).
023300*
023400*    DANGER-LEVEL AND LAST-WRITTEN-VALUE TRACKERS - SCALARS, SO
023500*    77-LEVEL PER THE SAME SHOP HABIT AS THE CACHE-KEY FIELDS.
023600 77  WS-NEW-LEVEL              PIC X(09) VALUE SPACES.
023700 77  WS-OLD-LEVEL              PIC X(09) VALUE SPACES.
023800 77  WS-LAST-FR-TIMESTAMP      PIC X(16) VALUE SPACES.
023900 77  WS-LAST-FR-TTF            PIC 9(4)V99 VALUE ZERO.
024000*****************************************************************
024100 PROCEDURE DIVISION.
024200*
024300 0000-MAIN-PROCEDURE.
024400*    THIS IS THE WHOLE RUN, TOP TO BOTTOM, FOR ONE STATION - THE
024500*    HELP DESK DOES NOT EVER RUN TWO LOCATIONS IN THE SAME
024600*    INVOCATION OF THIS PROGRAM, SO THERE IS NO OUTER LOOP HERE
024700*    OVER LOCATIONS THE WAY THE NIGHTLY CHAIN HAS ONE.
024800     PERFORM 0100-OPEN-FILES
024900     PERFORM 0200-READ-AND-VALIDATE UNTIL FF
025000     IF WS-RECORD-COUNT = ZERO
025100         DISPLAY "FR-0070 EMPTY WEATHER FILE - RUN ABORTED"
025200         MOVE 16 TO RETURN-CODE
025300         GO TO 0900-FIN-PGM
025400     END-IF
025500     PERFORM 0300-CACHE-LOOKUP
025600*    FR-0014 - THE MODEL IS ONLY RUN ON A CACHE MISS.  A HIT MEANS
025700*    SOME EARLIER RUN (NIGHTLY OR CONSOLE) ALREADY WORKED THIS
025800*    EXACT SERIES OF WEATHER POINTS, SO THE ANSWER IS REUSED.
025900     IF NOT WS-CACHE-HIT
026000         PERFORM 0400-COMPUTE-SERIES
026100         PERFORM 0450-STORE-CACHE
026200     END-IF
026300     PERFORM 0500-WRITE-FIRERISK-FILE
026400     PERFORM 0600-CLASSIFY-DANGER
026500     PERFORM 0700-COMPARE-AND-NOTIFY
026600     PERFORM 0800-DISPLAY-SUMMARY
026700     GO TO 0900-FIN-PGM.
026800*
026900 0100-OPEN-FILES.
027000*    EVERY FILE THIS RUN TOUCHES IS OPENED UP FRONT, SAME AS THE
027100*    NIGHTLY CHAIN - THE HELP DESK RUN IS SHORT ENOUGH THAT THERE
027200*    IS NO BENEFIT TO OPENING FILES LAZILY PARAGRAPH BY PARAGRAPH.
027300     OPEN INPUT WX-FILE
027400     OPEN OUTPUT FR-FILE
027500*    THE CACHE IS A PERMANENT INDEXED FILE - THE FIRST RUN EVER
027600*    MADE AGAINST A NEW CACHDD DD FINDS NO FILE AT ALL, SO WE
027700*    PRIME AN EMPTY ONE BEFORE OPENING IT FOR UPDATE.
027800     OPEN I-O CACHE-FILE
027900     IF WS-CACHE-STATUS = "35"
028000         OPEN OUTPUT CACHE-FILE
028100         CLOSE CACHE-FILE
028200         OPEN I-O CACHE-FILE
028300     END-IF
028400*    FR-0041 - DANGER-STATE CARRIES ONLY THE LEVEL NAME FROM THE
028500*    PREVIOUS RUN AGAINST THIS STATION.  A FIRST-EVER RUN FINDS NO
028600*    FILE (STATUS "35"), WHICH IS NOT AN ERROR, JUST "NO PRIOR
028700*    LEVEL TO COMPARE AGAINST YET".
028800     OPEN INPUT DANGER-STATE
028900     IF WS-STATE-STATUS NOT = "00" AND WS-STATE-STATUS NOT = "35"
029000         DISPLAY "FR-0041 DANGER-STATE OPEN STATUS "
029100                 WS-STATE-STATUS
029200     END-IF
029300     MOVE SPACES TO WS-OLD-LEVEL
029400     IF WS-STATE-STATUS = "00"
029500         READ DANGER-STATE
029600             AT END
029700                 MOVE SPACES TO WS-OLD-LEVEL
029800             NOT AT END
029900                 MOVE DS-LEVEL TO WS-OLD-LEVEL
030000         END-READ
030100         CLOSE DANGER-STATE
030200     END-IF.
030300*
030400 0200-READ-AND-VALIDATE.
030500*    THE CONSOLE JOB TRUSTS THE INPUT FILE - UNLIKE THE NIGHTLY
030600*    HARVEST CHAIN IT DOES NOT RUN THE VALIDATE STEP AGAINST IT,
030700*    IT ONLY CHECKS FOR AN EMPTY FILE (SEE 0000-MAIN-PROCEDURE).
030800     READ WX-FILE
030900         AT END
031000             SET FF TO TRUE
031100         NOT AT END
031200             ADD 1 TO WS-RECORD-COUNT
031300             ADD 1 TO WS-SUBSCRIPT
031400             MOVE WX-TIMESTAMP TO WS-TS-TEXT
031500             PERFORM 0210-LOAD-SERIES-ENTRY
031600     END-READ.
031700*
031800 0210-LOAD-SERIES-ENTRY.
031900*    KEEP A COPY OF THE RAW POINT IN A SMALL TABLE OF ITS OWN SO
032000*    0400-COMPUTE-SERIES CAN WALK THE SERIES A SECOND TIME ON A
032100*    CACHE MISS WITHOUT RE-READING THE INPUT FILE.
032200     MOVE WX-TIMESTAMP TO WS-RAW-TIMESTAMP(WS-SUBSCRIPT)
032300     MOVE WX-TEMP      TO WS-RAW-TEMP(WS-SUBSCRIPT)
032400     MOVE WX-HUMID      TO WS-RAW-HUMID(WS-SUBSCRIPT)
032500     MOVE WX-WIND       TO WS-RAW-WIND(WS-SUBSCRIPT)
032600     MOVE WS-SUBSCRIPT  TO WS-SERIES-LENGTH.
032700*
032800 0300-CACHE-LOOKUP.
032900     PERFORM 0310-COMPUTE-CACHE-KEY
033000     MOVE WS-CACHE-KEY-WORK TO CA-KEY
033100     READ CACHE-FILE
033200         INVALID KEY
033300             SET WS-CACHE-HIT TO FALSE
033400         NOT INVALID KEY
033500             IF CACHE-RECORD-ALT = SPACES
033600                 SET WS-CACHE-HIT TO FALSE
033700             ELSE
033800                 SET WS-CACHE-HIT TO TRUE
033900                 DISPLAY "CACHE HIT - KEY " CA-KEY
034000                 PERFORM 0320-COPY-CACHED-SERIES
034100             END-IF
034200     END-READ.
034300*
034400 0310-COMPUTE-CACHE-KEY.
034500*    SAME CHECKSUM ALGORITHM AS 3-FIRERISK, DELIBERATELY, SO A
034600*    SERIES THE NIGHTLY CHAIN ALREADY CACHED IS RECOGNIZED HERE
034700*    TOO AND VICE VERSA - THE CACHE IS SHARED BETWEEN THE TWO
034800*    PROGRAMS (SAME CACHDD), NOT A PRIVATE CONSOLE CACHE.
034900     MOVE ZERO TO WS-CACHE-KEY-WORK
035000     MOVE 1 TO WS-SUBSCRIPT
035100     PERFORM 0311-ADD-ONE-TERM
035200         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
035300*
035400 0311-ADD-ONE-TERM.
035500     MOVE WS-RAW-TIMESTAMP(WS-SUBSCRIPT) TO WS-TS-TEXT
035600     COMPUTE WS-CACHE-KEY-TERM ROUNDED =
035700         WS-SUBSCRIPT *
035800         (  (WS-RAW-TEMP(WS-SUBSCRIPT) * 100)
035900          + (WS-RAW-HUMID(WS-SUBSCRIPT) * 100)
036000          + (WS-RAW-WIND(WS-SUBSCRIPT)  * 100)
036100          + (WS-TS-HOUR * 60) + WS-TS-MINUTE )
036200     ADD WS-CACHE-KEY-TERM TO WS-CACHE-KEY-WORK
036300     DIVIDE WS-CACHE-KEY-WORK BY 999999937
036400         GIVING WS-CACHE-KEY-QUOT
036500         REMAINDER WS-CACHE-KEY-WORK
036600     ADD 1 TO WS-SUBSCRIPT.
036700*
036800 0320-COPY-CACHED-SERIES.
036900*    ON A HIT THE CACHED TTF VALUES ARE TRUSTED AS-IS - THEY WERE
037000*    COMPUTED BY THE SAME MODEL, EITHER BY THIS PROGRAM OR BY
037100*    3-FIRERISK, SO THERE IS NO NEED TO RECOMPUTE THEM.
037200     MOVE CA-COUNT TO WS-SERIES-LENGTH
037300     MOVE 1 TO WS-SUBSCRIPT
037400     PERFORM 0321-COPY-ONE-ENTRY
037500         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
037600*
037700 0321-COPY-ONE-ENTRY.
037800     MOVE CA-TTF(WS-SUBSCRIPT) TO WS-FR-TTF(WS-SUBSCRIPT)
037900     PERFORM 0330-ROLL-TOTALS
038000     ADD 1 TO WS-SUBSCRIPT.
038100*
038200 0330-ROLL-TOTALS.
038300*    RUNNING MIN/MAX/SUM KEPT A POINT AT A TIME AS EACH TTF VALUE
038400*    IS ESTABLISHED - CALLED FROM BOTH THE CACHE-HIT COPY PATH AND
038500*    THE CACHE-MISS MODEL PATH, SO THE TOTALS ARE RIGHT EITHER WAY.
038600     ADD WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-SUM
038700     IF WS-SUBSCRIPT = 1
038800         MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MIN
038900         MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MAX
039000     ELSE
039100         IF WS-FR-TTF(WS-SUBSCRIPT) < WS-TTF-MIN
039200             MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MIN
039300         END-IF
039400         IF WS-FR-TTF(WS-SUBSCRIPT) > WS-TTF-MAX
039500             MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MAX
039600         END-IF
039700     END-IF.
039800*
039900 0400-COMPUTE-SERIES.
040000     DISPLAY "CACHE MISS - RECOMPUTING SERIES"
040100     MOVE 1 TO WS-SUBSCRIPT
040200     PERFORM 0410-COMPUTE-ONE-POINT THRU 0410-EXIT
040300         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
040400*
040500 0410-COMPUTE-ONE-POINT.
040600*    WS-RAW-ENTRY IS A FIXED 48-SLOT TABLE - A SUBSCRIPT PAST THE
040700*    END OF THE TABLE WOULD BE OUT-OF-BOUNDS, SO THIS PARAGRAPH
040800*    GUARDS THE TOP OF THE TABLE THE SAME RANGE-PERFORM WAY THE
040900*    OTHER HARVEST STEPS GUARD THEIR OWN TABLE WALKS.
041000     IF WS-SUBSCRIPT > 48
041100         GO TO 0410-EXIT
041200     END-IF
041300*    EQUILIBRIUM MOISTURE CONTENT - FR-0090'S HUMIDITY RANGE CHECK
041400*    HAPPENED UPSTREAM, SO THIS IS JUST THE RAW EMC FORMULA WITH A
041500*    FLOOR OF 1.00 - THE MODEL CANNOT WORK WITH ZERO OR NEGATIVE
041600*    MOISTURE, WHICH THE STRAIGHT FORMULA CAN PRODUCE ON A HOT,
041700*    DRY POINT.
041800     COMPUTE WS-EMC(WS-SUBSCRIPT) ROUNDED =
041900         (0.25 * WS-RAW-HUMID(WS-SUBSCRIPT))
042000         - (0.10 * WS-RAW-TEMP(WS-SUBSCRIPT))
042100     IF WS-EMC(WS-SUBSCRIPT) < 1.00
042200         MOVE 1.00 TO WS-EMC(WS-SUBSCRIPT)
042300     END-IF
042400*    THE STANDARD SIMPLE EXPONENTIAL SMOOTHING STEP - THE FIRST
042500*    POINT IN THE SERIES HAS NO PRIOR SMOOTHED VALUE TO BLEND
042600*    AGAINST, SO IT SIMPLY ADOPTS ITS OWN EMC.
042700     IF WS-SUBSCRIPT = 1
042800         MOVE WS-EMC(WS-SUBSCRIPT) TO WS-SMOOTH(WS-SUBSCRIPT)
042900     ELSE
043000         COMPUTE WS-SMOOTH(WS-SUBSCRIPT) ROUNDED =
043100             WS-SMOOTH(WS-SUBSCRIPT - 1)
043200             + (0.30 * (WS-EMC(WS-SUBSCRIPT)
043300                        - WS-SMOOTH(WS-SUBSCRIPT - 1)))
043400     END-IF
043500*    FR-0033 - WIND SPEED IS CAPPED AT 25 MPS BEFORE IT GOES INTO
043600*    THE DIVISOR.  AN UNCAPPED GALE-FORCE READING WOULD DRIVE THE
043700*    DIVISOR SO HIGH THE TTF RESULT WOULD UNDERSTATE THE RISK.
043800     MOVE WS-RAW-WIND(WS-SUBSCRIPT) TO WS-WIND-CAPPED
043900     IF WS-WIND-CAPPED > 25.00
044000         MOVE 25.00 TO WS-WIND-CAPPED
044100     END-IF
044200     COMPUTE WS-WIND-DIVISOR ROUNDED =
044300         1.00 + (0.04 * WS-WIND-CAPPED)
044400     COMPUTE WS-FR-TTF(WS-SUBSCRIPT) ROUNDED =
044500         (4.00 * WS-SMOOTH(WS-SUBSCRIPT)) / WS-WIND-DIVISOR
044600*    TTF IS ALSO FLOORED AT 1.00 - A ZERO OR NEGATIVE TIME-TO-
044700*    FLASHOVER READS BACK AS NONSENSE ON THE PRINTED SUMMARY.
044800     IF WS-FR-TTF(WS-SUBSCRIPT) < 1.00
044900         MOVE 1.00 TO WS-FR-TTF(WS-SUBSCRIPT)
045000     END-IF
045100     PERFORM 0330-ROLL-TOTALS
045200     ADD 1 TO WS-SUBSCRIPT.
045300 0410-EXIT.
045400     EXIT.
045500*
045600 0450-STORE-CACHE.
045700*    WRITE THE JUST-COMPUTED SERIES BACK TO THE CACHE SO THE NEXT
045800*    RUN AGAINST THE SAME WEATHER POINTS - NIGHTLY OR CONSOLE - IS
045900*    A HIT INSTEAD OF A RECOMPUTE.  FR-0101 - A SLOT ALREADY TAKEN
046000*    MEANS ANOTHER RUN WON THE RACE; WE JUST KEEP OUR OWN ANSWER.
046100     MOVE WS-CACHE-KEY-WORK TO CA-KEY
046200     MOVE WS-SERIES-LENGTH TO CA-COUNT
046300     MOVE 1 TO WS-SUBSCRIPT
046400     PERFORM 0451-STORE-ONE-ENTRY
046500         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH
046600     WRITE CACHE-RECORD
046700         INVALID KEY
046800             DISPLAY "FR-0101 CACHE SLOT ALREADY TAKEN - KEY "
046900                     CA-KEY
047000         NOT INVALID KEY
047100             CONTINUE
047200     END-WRITE.
047300*
047400 0451-STORE-ONE-ENTRY.
047500     MOVE WS-FR-TTF(WS-SUBSCRIPT) TO CA-TTF(WS-SUBSCRIPT)
047600     ADD 1 TO WS-SUBSCRIPT.
047700*
047800 0500-WRITE-FIRERISK-FILE.
047900*    ONE FR-RECORD PER WEATHER POINT, WHETHER THE SERIES CAME FROM
048000*    THE CACHE OR FROM THE MODEL - THE OPERATOR GETS THE FULL
048100*    SERIES, NOT JUST THE LAST POINT, EVEN THOUGH ONLY THE LAST
048200*    POINT DRIVES THE DANGER CLASSIFICATION BELOW.
048300     MOVE 1 TO WS-SUBSCRIPT
048400     PERFORM 0510-WRITE-ONE-RECORD
048500         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH
048600     COMPUTE WS-TTF-MEAN ROUNDED =
048700         WS-TTF-SUM / WS-SERIES-LENGTH.
048800*
048900 0510-WRITE-ONE-RECORD.
049000     MOVE WS-RAW-TIMESTAMP(WS-SUBSCRIPT) TO FR-TIMESTAMP
049100     MOVE WS-FR-TTF(WS-SUBSCRIPT) TO FR-TTF
049200     WRITE FR-RECORD
049300     MOVE FR-TIMESTAMP TO WS-LAST-FR-TIMESTAMP
049400     MOVE FR-TTF TO WS-LAST-FR-TTF
049500     ADD 1 TO WS-SUBSCRIPT.
049600*
049700 0600-CLASSIFY-DANGER.
049800*    ONLY THE MOST RECENT FR-RECORD WRITTEN DRIVES THE DANGER
049900*    LEVEL - THE CLASSIFICATION ANSWERS "HOW DANGEROUS IS IT RIGHT
050000*    NOW", NOT "HOW DANGEROUS WAS IT AT ANY POINT IN THE SERIES".
050100*    BREAKPOINTS ARE FIXED VALUES, SAME AS 4-NOTIFY.
050200     EVALUATE TRUE
050300         WHEN WS-LAST-FR-TTF > 60.00
050400             SET WS-LVL-IDX TO 1
050500         WHEN WS-LAST-FR-TTF > 30.00
050600             SET WS-LVL-IDX TO 2
050700         WHEN WS-LAST-FR-TTF > 15.00
050800             SET WS-LVL-IDX TO 3
050900         WHEN OTHER
051000             SET WS-LVL-IDX TO 4
051100     END-EVALUATE
051200     MOVE WS-LVL-ENTRY(WS-LVL-IDX) TO WS-NEW-LEVEL.
051300*
051400 0700-COMPARE-AND-NOTIFY.
051500*    FR-0041 - A NOTIFICATION GOES OUT WHEN THE LEVEL CHANGES FROM
051600*    THE PRIOR RUN, OR WHEN THERE WAS NO PRIOR RUN AT ALL (BLANK
051700*    WS-OLD-LEVEL) - A FIRST-EVER RUN ALWAYS ANNOUNCES ITS LEVEL.
051800*    FR-0066 - THE MESSAGE TEXT COMES OUT OF WS-MESSAGE-TABLE BY
051900*    SUBSCRIPT, NOT A CASCADE OF IFS, SO A NEW WORDING ONLY NEEDS
052000*    A VALUE CLAUSE CHANGED, NOT A RECOMPILE OF LOGIC.
052100     IF WS-OLD-LEVEL = SPACES OR WS-NEW-LEVEL NOT = WS-OLD-LEVEL
052200         OPEN EXTEND NOTIFY-OUT
052300         IF WS-NOTIFY-STATUS = "35"
052400             OPEN OUTPUT NOTIFY-OUT
052500         END-IF
052600         MOVE WS-LAST-FR-TIMESTAMP TO NT-TIMESTAMP
052700         MOVE WS-NEW-LEVEL         TO NT-LEVEL
052800         MOVE WS-LAST-FR-TTF       TO NT-TTF
052900         MOVE WS-MSG-ENTRY(WS-LVL-IDX) TO NT-MESSAGE
053000         WRITE NOTIFICATION-RECORD
053100         CLOSE NOTIFY-OUT
053200         OPEN OUTPUT DANGER-STATE
053300         MOVE WS-NEW-LEVEL TO DS-LEVEL
053400         WRITE DANGER-STATE-RECORD
053500         CLOSE DANGER-STATE
053600     END-IF.
053700*
053800 0800-DISPLAY-SUMMARY.
053900*    THIS IS THE ONE-LINE-TO-THE-OPERATOR SUMMARY THE HEADER
054000*    BANNER PROMISES - IT GOES TO THE CONSOLE, NOT A REPORT FILE,
054100*    SINCE THE HELP DESK IS WATCHING THE SCREEN WHILE THIS RUNS.
054200     DISPLAY "FRCM CONSOLE RUN SUMMARY"
054300     DISPLAY "  WEATHER POINTS READ . . . : " WS-RECORD-COUNT
054400     DISPLAY "  FIRE RISK POINTS WRITTEN  : " WS-SERIES-LENGTH
054500     DISPLAY "  MINIMUM TTF . . . . . . . : " WS-TTF-MIN
054600     DISPLAY "  MAXIMUM TTF . . . . . . . : " WS-TTF-MAX
054700     DISPLAY "  CURRENT DANGER LEVEL  . . : " WS-NEW-LEVEL.
054800*
054900 0900-FIN-PGM.
055000*    DANGER-STATE AND NOTIFY-OUT ARE CLOSED WHERE THEY ARE USED
055100*    (0100-OPEN-FILES, 0700-COMPARE-AND-NOTIFY) SINCE EACH OF
055200*    THOSE MAY BE RE-OPENED IN A DIFFERENT MODE MID-RUN - ONLY THE
055300*    THREE FILES OPENED ONCE AND HELD OPEN THROUGHOUT ARE CLOSED
055400*    HERE.
055500     CLOSE WX-FILE FR-FILE CACHE-FILE
055600     STOP RUN.
