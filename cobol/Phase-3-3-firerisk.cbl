000100*****************************************************************
000200* PROGRAM:   3-FIRERISK
000300* SYSTEM:    FRCM - FIRE RISK CALCULATION - MONITORED LOCATIONS
000400* JOBSTEP:   03 OF THE NIGHTLY HARVEST CHAIN
000500* PURPOSE:   FOR EACH LOCATION, READS THE VALIDATED WEATHER FILE
000600*            BUILT BY 2-VALIDATE, CHECKS THE PREDICTION CACHE
000700*            FOR THAT SERIES, AND EITHER REPLAYS THE CACHED
000800*            TTF VALUES OR RUNS THE FIRE RISK MODEL AND STORES
000900*            THE RESULT IN THE CACHE FOR NEXT TIME.  WRITES ONE
001000*            FIRERISK-OUT RECORD PER WEATHER POINT AND UPDATES
001100*            THE SHARED LOCATION RECAP FILE.
001200*****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. 3-FIRERISK.
001500 AUTHOR. K MCALLEN.
001600 INSTALLATION. FOREST SERVICE DATA CENTER.
001700 DATE-WRITTEN. 03/21/1988.
001800 DATE-COMPILED.
001900 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
002000*****************************************************************
002100*  CHANGE LOG
002200*  ----------
002300*  DATE       BY   TICKET   DESCRIPTION
002400*  03/21/88   KLM  FR-0024  ORIGINAL CODING - HARVEST STEP 3.
002500*  09/02/88   RJ   FR-0044  CACHE LOOKUP AHEAD OF MODEL.
002600*  01/22/89   KLM  FR-0033  CORRECTED WIND DIVISOR CAP AT 25 MPS.
002700*  03/03/89   RJ   FR-0058  ROUNDED MODE ADDED TO ALL COMPUTES.
002800*  10/01/92   DWS  FR-0101  CACHE RECORD BLANK-SLOT CHECK FIX.
002900*  04/19/93   KLM  FR-0110  YEAR FIELD RENAMED FOR Y2K READINESS.
003000*  09/27/99   TLB  FR-0144  Y2K - TIMESTAMP FIELDS NOW 4-DIGIT YR.
003100*  06/06/02   TLB  FR-0159  COMMENT CLEANUP, NO LOGIC CHANGE.
003200*  03/02/03   TLB  FR-0164  FIRERISK-RECORD AND CACHE-RECORD
003300*                            TRIMMED TO THEIR FEED-DEFINITION
003400*                            LENGTHS PER THE DD MEMO - THE OLD
003500*                            TRAILING FILLER OVERHUNG BOTH BY THE
003600*                            SAME MARGIN THE ALT REDEFINES
003700*                            HAD ALREADY BEEN DECLARED WITHOUT.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS WS-DEBUG-SWITCH-1.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT LOCATIONS ASSIGN TO "LOCNS"
004700         ORGANIZATION LINE SEQUENTIAL
004800         FILE STATUS IS WS-LOC-STATUS.
004900*    THE CURRENT LOCATION'S VALIDATED WEATHER FILE FROM STEP 2.
005000     SELECT WEATHER-IN ASSIGN TO WS-WX-IN-NAME
005100         ORGANIZATION LINE SEQUENTIAL
005200         FILE STATUS IS WS-WXIN-STATUS.
005300*    THE CURRENT LOCATION'S FIRE RISK OUTPUT.
005400     SELECT FIRERISK-OUT ASSIGN TO WS-FR-OUT-NAME
005500         ORGANIZATION LINE SEQUENTIAL
005600         FILE STATUS IS WS-FROUT-STATUS.
005700*    PREDICTION CACHE, KEYED BY THE SERIES CHECKSUM.
005800     SELECT CACHE-FILE ASSIGN TO "CACHDD"
005900         ORGANIZATION IS INDEXED
006000         ACCESS MODE IS RANDOM
006100         RECORD KEY IS CA-KEY
006200         FILE STATUS IS WS-CACHE-STATUS.
006300     SELECT LOC-STATUS ASSIGN TO "LSTAT"
006400         ORGANIZATION IS INDEXED
006500         ACCESS MODE IS RANDOM
006600         RECORD KEY IS LS-NAME
006700         FILE STATUS IS WS-LSTAT-STATUS.
006800*****************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 FD  LOCATIONS.
007300 01  LOCATION-RECORD.
007400     05  LOC-NAME              PIC X(20).
007500     05  LOC-LAT               PIC S9(2)V9(4)
007600                                SIGN IS LEADING SEPARATE.
007700     05  LOC-LON               PIC S9(3)V9(4)
007800                                SIGN IS LEADING SEPARATE.
007900     05  LOC-ALT               PIC 9(4).
008000     05  LOC-WX-FILE           PIC X(30).
008100     05  FILLER                PIC X(11).
008200*
008300 FD  WEATHER-IN.
008400 01  WEATHER-RECORD.
008500     05  WX-TIMESTAMP          PIC X(16).
008600     05  WX-TEMP               PIC S9(3).99
008700                                SIGN IS LEADING SEPARATE.
008800     05  WX-HUMID              PIC 9(3).99.
008900     05  WX-WIND               PIC 9(3).99.
009000     05  FILLER                PIC X(05).
009100*    RAW-BYTE VIEW - SCREENS OUT A STRAY BLANK TRAILING LINE IN
009200*    THE WEATHER FEED THE SAME WAY THE CACHE BLANK-SLOT CHECK
009300*    DOES BELOW (SEE 0200-READ-WEATHER-SERIES).
009400 01  WEATHER-RECORD-ALT REDEFINES WEATHER-RECORD PIC X(40).
009500*
009600 FD  FIRERISK-OUT.
009700*    FR-0164 - THIS IS THE SAME 22-BYTE RECORD 4-NOTIFY READS
009800*    AND 1-CONSOLE WRITES.  NO FILLER - FR-TIMESTAMP PLUS
009900*    FR-TTF FILL THIS FEED'S DD LENGTH EXACTLY, UNLIKE WEATHER-IN
010000*    ABOVE, WHICH THE SHOP LAID OUT WITH ROOM TO GROW.
010100 01  FIRERISK-RECORD.
010200     05  FR-TIMESTAMP          PIC X(16).
010300     05  FR-TTF                PIC 9(4)V99.
010400*
010500 FD  CACHE-FILE.
010600*    FR-0164 - ONE INDEXED SLOT PER DISTINCT 48-POINT SERIES,
010700*    KEYED ON THE CHECKSUM COMPUTED AT 0310-COMPUTE-CACHE-KEY.
010800*    301 BYTES EXACTLY - CA-KEY (9) + CA-COUNT (4) + 48 TTF
010900*    ENTRIES AT 6 BYTES EACH (288) - AGAIN WITH NO ROOM TO SPARE.
011000 01  CACHE-RECORD.
011100     05  CA-KEY                PIC 9(9).
011200     05  CA-COUNT               PIC 9(4).
011300     05  CA-TTF OCCURS 48 TIMES PIC 9(4)V99.
011400*    BLANK-SLOT TEST VIEW - SEE THE NOTE IN 1-CONSOLE.
011500 01  CACHE-RECORD-ALT REDEFINES CACHE-RECORD PIC X(301).
011600*
011700 FD  LOC-STATUS.
011800 01  LOC-STATUS-RECORD.
011900     05  LS-NAME               PIC X(20).
012000     05  LS-ERROR-FLAG         PIC X(01).
012100         88  LS-IN-ERROR                 VALUE "Y".
012200     05  LS-WX-COUNT           PIC 9(05).
012300     05  LS-FR-COUNT           PIC 9(05).
012400     05  LS-TTF-MIN            PIC 9(04)V99.
012500     05  LS-TTF-MAX            PIC 9(04)V99.
012600     05  LS-TTF-MEAN           PIC 9(04)V99.
012700     05  LS-LEVEL              PIC X(09).
012800     05  LS-NOTIFY-FLAG        PIC X(09).
012900     05  LS-RUN-DATE           PIC X(10).
013000     05  FILLER                PIC X(03).
013100*****************************************************************
013200 WORKING-STORAGE SECTION.
013300*
013400 01  WS-FILE-STATUSES.
013500     05  WS-LOC-STATUS         PIC X(02) VALUE "00".
013600         88  LOC-OK                      VALUE "00".
013700         88  LOC-EOF                     VALUE "10".
013800     05  WS-WXIN-STATUS        PIC X(02) VALUE "00".
013900         88  WXIN-OK                     VALUE "00".
014000         88  WXIN-EOF                    VALUE "10".
014100     05  WS-FROUT-STATUS       PIC X(02) VALUE "00".
014200     05  WS-CACHE-STATUS       PIC X(02) VALUE "00".
014300         88  CACHE-FOUND                  VALUE "00".
014400         88  CACHE-NOT-FOUND               VALUE "23".
014500     05  WS-LSTAT-STATUS       PIC X(02) VALUE "00".
014600     05  FILLER                PIC X(05).
014700*
014800*    THE LOCATIONS-EOF SWITCH IS CARRIED AS ITS OWN 77-LEVEL
014900*    ITEM, NOT BURIED IN THE GROUP BELOW - SHOP HABIT, SEE
015000*    2-VALIDATE FOR THE SAME TREATMENT OF FIN-ENREG.
015100 77  FIN-ENREG                 PIC X(01) VALUE SPACE.
015200     88  FF                              VALUE HIGH-VALUE.
015300*
015400 01  WS-SWITCHES.
015500     05  WS-CACHE-SEEN-SW      PIC X(01) VALUE "N".
015600         88  WS-CACHE-HIT                VALUE "Y".
015700     05  FILLER                PIC X(05).
015800*
015900*    NAMES BUILT AT RUN TIME FOR THE DYNAMIC-ASSIGNMENT SELECTS -
016000*    LONE SCALARS, CARRIED AS 77-LEVEL ITEMS THE SAME WAY
016100*    2-VALIDATE CARRIES ITS OWN BUILT-UP FEED NAMES.
016200 77  WS-WX-IN-NAME             PIC X(30) VALUE SPACES.
016300 77  WS-FR-OUT-NAME            PIC X(30) VALUE SPACES.
016400*
016500 01  WS-COUNTERS COMP.
016600     05  WS-LOC-PROCESSED      PIC 9(4)     VALUE ZERO.
016700     05  WS-SUBSCRIPT          PIC 9(4)     VALUE ZERO.
016800     05  WS-SERIES-LENGTH      PIC 9(4)     VALUE ZERO.
016900     05  FILLER                PIC 9(1)     VALUE ZERO.
017000*
017100 01  WS-ACCUMULATORS COMP.
017200     05  WS-TTF-SUM            PIC S9(7)V99 VALUE ZERO.
017300     05  WS-TTF-MIN            PIC S9(4)V99 VALUE ZERO.
017400     05  WS-TTF-MAX            PIC S9(4)V99 VALUE ZERO.
017500     05  WS-TTF-MEAN           PIC S9(4)V99 VALUE ZERO.
017600*
017700 01  WS-MOISTURE-SERIES.
017800     05  WS-EMC OCCURS 48 TIMES PIC S9(4)V99 COMP.
017900     05  WS-SMOOTH OCCURS 48 TIMES PIC S9(4)V99 COMP.
018000     05  FILLER                PIC X(04).
018100*
018200 01  WS-RAW-SERIES.
018300     05  WS-RAW-ENTRY OCCURS 48 TIMES.
018400         10  WS-RAW-TIMESTAMP  PIC X(16).
018500         10  WS-RAW-TEMP       PIC S9(3)V99 COMP.
018600         10  WS-RAW-HUMID      PIC 9(3)V99 COMP.
018700         10  WS-RAW-WIND       PIC 9(3)V99 COMP.
018800     05  FILLER                PIC X(06).
018900*
019000 01  WS-FR-TTF-SERIES.
019100     05  WS-FR-TTF OCCURS 48 TIMES PIC 9(4)V99 COMP.
019200     05  FILLER                PIC X(04).
019300*
019400*    SCALAR WORK FIELDS FOR THE MODEL ARITHMETIC AND THE CACHE
019500*    CHECKSUM - EACH A LONE COMP ITEM, CARRIED 77-LEVEL.
019600 77  WS-WIND-DIVISOR           PIC S9(1)V99 COMP.
019700 77  WS-WIND-CAPPED            PIC S9(3)V99 COMP.
019800 77  WS-CACHE-KEY-WORK         PIC S9(9) COMP.
019900 77  WS-CACHE-KEY-TERM         PIC S9(9) COMP.
020000 77  WS-CACHE-KEY-QUOT         PIC S9(9) COMP.
020100*
020200 01  WS-TS-TEXT                PIC X(16).
020300 01  WS-TS-FIELDS REDEFINES WS-TS-TEXT.
020400     05  WS-TS-YEAR            PIC 9(4).
020500     05  FILLER                PIC X(01).
020600     05  WS-TS-MONTH           PIC 9(2).
020700     05  FILLER                PIC X(01).
020800     05  WS-TS-DAY             PIC 9(2).
020900     05  FILLER                PIC X(01).
021000     05  WS-TS-HOUR            PIC 9(2).
021100     05  FILLER                PIC X(01).
021200     05  WS-TS-MINUTE          PIC 9(2).
021300*
021400*    THE MOST RECENT POINT WRITTEN - HELD ONLY FOR A MAINTAINER
021500*    CHASING AN ABEND MID-SERIES, CARRIED 77-LEVEL LIKE THE
021600*    OTHER LONE SCALARS ABOVE.
021700 77  WS-LAST-FR-TIMESTAMP      PIC X(16) VALUE SPACES.
021800 77  WS-LAST-FR-TTF            PIC 9(4)V99 VALUE ZERO.
021900*****************************************************************
022000 PROCEDURE DIVISION.
022100*
022200*****************************************************************
022300*    STEP 3 OF THE NIGHTLY HARVEST.  SAME OUTER-LOOP-OVER-
022400*    LOCATIONS SHAPE AS 2-VALIDATE, BUT THIS STEP'S JOB IS TO
022500*    AVOID RUNNING THE FIRE RISK MODEL TWICE OVER AN IDENTICAL
022600*    48-POINT SERIES - THE CACHE LOOKUP AT 0300 IS TRIED FIRST,
022700*    AND ONLY A MISS FALLS THROUGH TO THE ARITHMETIC AT 0400.
022800*****************************************************************
022900 0000-MAIN-PROCEDURE.
023000     PERFORM 0100-OPEN-LOCATIONS
023100     PERFORM 0150-PROCESS-ONE-LOCATION THRU 0190-EXIT
023200         UNTIL FF
023300     PERFORM 0900-FIN-PGM THRU 0900-EXIT.
023400*
023500 0100-OPEN-LOCATIONS.
023600*    THE PREDICTION CACHE IS A PERMANENT INDEXED FILE, SHARED
023700*    ACROSS EVERY NIGHT'S RUN SO A SERIES SEEN ONCE STAYS CACHED
023800*    FOREVER.  A BRAND NEW CACHDD DD FINDS NOTHING THERE (FILE
023900*    STATUS 35) SO THIS STEP PRIMES AN EMPTY ONE, THE SAME WAY
024000*    2-VALIDATE PRIMES LOC-STATUS ON A FIRST-EVER RUN.
024100     OPEN INPUT LOCATIONS
024200     OPEN I-O CACHE-FILE
024300     IF WS-CACHE-STATUS = "35"
024400         OPEN OUTPUT CACHE-FILE
024500         CLOSE CACHE-FILE
024600         OPEN I-O CACHE-FILE
024700     END-IF
024800     OPEN I-O LOC-STATUS
024900     READ LOCATIONS
025000         AT END
025100             SET FF TO TRUE
025200     END-READ.
025300*
025400 0150-PROCESS-ONE-LOCATION.
025500*    A LOCATION 2-VALIDATE ALREADY FLAGGED LS-IN-ERROR (NO RAW
025600*    FEED, OR A FEED THAT VALIDATED DOWN TO ZERO RECORDS) HAS
025700*    NOTHING FOR THIS STEP TO READ - SKIP IT WITHOUT TOUCHING
025800*    WEATHER-IN OR FIRERISK-OUT, THE SAME ERROR-SKIP SHAPE EVERY
025900*    STEP IN THE CHAIN USES.
026000     ADD 1 TO WS-LOC-PROCESSED
026100*    THE SHOP SUFFIXES THE LOCATION NAME -WEATHER/-FIRERISK FOR
026200*    THE PER-LOCATION FILES, PER THE SAME DD-NAMING CONVENTION
026300*    EVERY STEP IN THIS CHAIN FOLLOWS.
026400     MOVE SPACES TO WS-WX-IN-NAME
026500     STRING LOC-NAME DELIMITED BY SPACE
026600            "-WEATHER" DELIMITED BY SIZE
026700         INTO WS-WX-IN-NAME
026800     MOVE SPACES TO WS-FR-OUT-NAME
026900     STRING LOC-NAME DELIMITED BY SPACE
027000            "-FIRERISK" DELIMITED BY SIZE
027100         INTO WS-FR-OUT-NAME
027200     MOVE LOC-NAME TO LS-NAME
027300     READ LOC-STATUS
027400         INVALID KEY
027500             GO TO 0190-NEXT-LOCATION
027600     END-READ
027700     IF LS-IN-ERROR
027800         GO TO 0190-NEXT-LOCATION
027900     END-IF
028000     OPEN INPUT WEATHER-IN
028100     IF WS-WXIN-STATUS NOT = "00"
028200         DISPLAY "FR-0044 CANNOT OPEN WEATHER FILE FOR " LOC-NAME
028300         GO TO 0190-NEXT-LOCATION
028400     END-IF
028500     OPEN OUTPUT FIRERISK-OUT
028600     MOVE ZERO TO WS-SUBSCRIPT WS-SERIES-LENGTH
028700     MOVE ZERO TO WS-TTF-SUM WS-TTF-MIN WS-TTF-MAX WS-TTF-MEAN
028800     PERFORM 0200-READ-WEATHER-SERIES
028900         UNTIL WXIN-EOF
029000     CLOSE WEATHER-IN
029100     IF WS-SERIES-LENGTH = ZERO
029200         CLOSE FIRERISK-OUT
029300         GO TO 0190-NEXT-LOCATION
029400     END-IF
029500     PERFORM 0300-CACHE-LOOKUP
029600     IF NOT WS-CACHE-HIT
029700         PERFORM 0400-COMPUTE-SERIES
029800         PERFORM 0450-STORE-CACHE
029900     END-IF
030000     PERFORM 0500-WRITE-FIRERISK-FILE
030100     CLOSE FIRERISK-OUT
030200     MOVE WS-SERIES-LENGTH TO LS-FR-COUNT
030300     MOVE WS-TTF-MIN       TO LS-TTF-MIN
030400     MOVE WS-TTF-MAX       TO LS-TTF-MAX
030500     MOVE WS-TTF-MEAN      TO LS-TTF-MEAN
030600     REWRITE LOC-STATUS-RECORD
030700 0190-NEXT-LOCATION.
030800     MOVE "N" TO WS-CACHE-SEEN-SW
030900     READ LOCATIONS
031000         AT END
031100             SET FF TO TRUE
031200     END-READ.
031300 0190-EXIT.
031400     EXIT.
031500*
031600 0200-READ-WEATHER-SERIES.
031700*    LOADS THE VALIDATED SERIES INTO THE WS-RAW-SERIES TABLE SO
031800*    THE CACHE CHECKSUM AND THE MODEL ARITHMETIC BOTH WORK FROM
031900*    AN IN-MEMORY TABLE RATHER THAN RE-READING WEATHER-IN TWICE.
032000*    THE BLANK-LINE SCREEN MIRRORS 2-VALIDATE'S 0230-READ-RAW-
032100*    RECORD - THE SAME FAMILY OF CARRIERS LEAVES THE SAME TRAILER.
032200     READ WEATHER-IN
032300         AT END
032400             CONTINUE
032500         NOT AT END
032600             IF WEATHER-RECORD-ALT NOT = SPACES
032700                 ADD 1 TO WS-SUBSCRIPT
032800                 MOVE WX-TIMESTAMP TO WS-RAW-TIMESTAMP(WS-SUBSCRIPT)
032900                 MOVE WX-TEMP      TO WS-RAW-TEMP(WS-SUBSCRIPT)
033000                 MOVE WX-HUMID     TO WS-RAW-HUMID(WS-SUBSCRIPT)
033100                 MOVE WX-WIND      TO WS-RAW-WIND(WS-SUBSCRIPT)
033200                 MOVE WS-SUBSCRIPT TO WS-SERIES-LENGTH
033300             END-IF
033400     END-READ.
033500*
033600 0300-CACHE-LOOKUP.
033700*    FR-0044 - TRY THE CACHE BEFORE EVER RUNNING THE MODEL.  TWO
033800*    LOCATIONS CAN LAND ON THE SAME CHECKSUM, SO A HIT IS STILL
033900*    CONFIRMED AGAINST THE BLANK-SLOT VIEW - A SLOT CAN BE
034000*    ALLOCATED ON THE FILE BUT NEVER ACTUALLY WRITTEN (FR-0101).
034100     PERFORM 0310-COMPUTE-CACHE-KEY
034200     MOVE WS-CACHE-KEY-WORK TO CA-KEY
034300     READ CACHE-FILE
034400         INVALID KEY
034500             SET WS-CACHE-HIT TO FALSE
034600         NOT INVALID KEY
034700             IF CACHE-RECORD-ALT = SPACES
034800                 SET WS-CACHE-HIT TO FALSE
034900             ELSE
035000                 SET WS-CACHE-HIT TO TRUE
035100                 DISPLAY "CACHE HIT FOR " LOC-NAME " KEY " CA-KEY
035200                 PERFORM 0320-COPY-CACHED-SERIES
035300             END-IF
035400     END-READ.
035500*
035600 0310-COMPUTE-CACHE-KEY.
035700*    THE CHECKSUM IS A RUNNING WEIGHTED SUM OF EVERY POINT'S
035800*    TEMP/HUMID/WIND AND TIME OF DAY, REDUCED MODULO A LARGE
035900*    PRIME (999999937) SO IT FITS IN THE 9-DIGIT CA-KEY.  THE
036000*    SUBSCRIPT ITSELF IS PART OF THE WEIGHT SO TWO SERIES WITH
036100*    THE SAME POINTS IN A DIFFERENT ORDER DO NOT COLLIDE.
036200     MOVE ZERO TO WS-CACHE-KEY-WORK
036300     MOVE 1 TO WS-SUBSCRIPT
036400     PERFORM 0311-ADD-ONE-TERM
036500         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
036600*
036700 0311-ADD-ONE-TERM.
036800     MOVE WS-RAW-TIMESTAMP(WS-SUBSCRIPT) TO WS-TS-TEXT
036900     COMPUTE WS-CACHE-KEY-TERM ROUNDED =
037000         WS-SUBSCRIPT *
037100         (  (WS-RAW-TEMP(WS-SUBSCRIPT) * 100)
037200          + (WS-RAW-HUMID(WS-SUBSCRIPT) * 100)
037300          + (WS-RAW-WIND(WS-SUBSCRIPT)  * 100)
037400          + (WS-TS-HOUR * 60) + WS-TS-MINUTE )
037500     ADD WS-CACHE-KEY-TERM TO WS-CACHE-KEY-WORK
037600     DIVIDE WS-CACHE-KEY-WORK BY 999999937
037700         GIVING WS-CACHE-KEY-QUOT
037800         REMAINDER WS-CACHE-KEY-WORK
037900     ADD 1 TO WS-SUBSCRIPT.
038000*
038100 0320-COPY-CACHED-SERIES.
038200     MOVE CA-COUNT TO WS-SERIES-LENGTH
038300     MOVE 1 TO WS-SUBSCRIPT
038400     PERFORM 0321-COPY-ONE-ENTRY
038500         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
038600*
038700 0321-COPY-ONE-ENTRY.
038800     MOVE CA-TTF(WS-SUBSCRIPT) TO WS-FR-TTF(WS-SUBSCRIPT)
038900     PERFORM 0330-ROLL-TOTALS
039000     ADD 1 TO WS-SUBSCRIPT.
039100*
039200 0330-ROLL-TOTALS.
039300     ADD WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-SUM
039400     IF WS-SUBSCRIPT = 1
039500         MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MIN
039600         MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MAX
039700     ELSE
039800         IF WS-FR-TTF(WS-SUBSCRIPT) < WS-TTF-MIN
039900             MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MIN
040000         END-IF
040100         IF WS-FR-TTF(WS-SUBSCRIPT) > WS-TTF-MAX
040200             MOVE WS-FR-TTF(WS-SUBSCRIPT) TO WS-TTF-MAX
040300         END-IF
040400     END-IF.
040500*
040600 0400-COMPUTE-SERIES.
040700     DISPLAY "CACHE MISS FOR " LOC-NAME " - RECOMPUTING SERIES"
040800     MOVE 1 TO WS-SUBSCRIPT
040900     PERFORM 0410-COMPUTE-ONE-POINT
041000         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH.
041100*
041200 0410-COMPUTE-ONE-POINT.
041300*    EMC (EQUILIBRIUM MOISTURE CONTENT) - THE STANDARD SIMPLE
041400*    APPROXIMATION FROM HUMIDITY AND TEMPERATURE ALONE, FLOORED
041500*    AT 1.00 SINCE THE MODEL BELOW TREATS ZERO MOISTURE AS A
041600*    DIVIDE-TYPE DEGENERACY RATHER THAN A LEGITIMATE READING.
041700     COMPUTE WS-EMC(WS-SUBSCRIPT) ROUNDED =
041800         (0.25 * WS-RAW-HUMID(WS-SUBSCRIPT))
041900         - (0.10 * WS-RAW-TEMP(WS-SUBSCRIPT))
042000     IF WS-EMC(WS-SUBSCRIPT) < 1.00
042100         MOVE 1.00 TO WS-EMC(WS-SUBSCRIPT)
042200     END-IF
042300*    A ONE-POLE EXPONENTIAL SMOOTH OVER THE RUNNING EMC SERIES -
042400*    FIRE RISK TRACKS HOW FUEL MOISTURE HAS BEEN TRENDING, NOT
042500*    JUST THE INSTANT READING, SO EACH POINT AFTER THE FIRST
042600*    BLENDS 30% OF THE NEW EMC INTO THE PRIOR SMOOTHED VALUE.
042700     IF WS-SUBSCRIPT = 1
042800         MOVE WS-EMC(WS-SUBSCRIPT) TO WS-SMOOTH(WS-SUBSCRIPT)
042900     ELSE
043000         COMPUTE WS-SMOOTH(WS-SUBSCRIPT) ROUNDED =
043100             WS-SMOOTH(WS-SUBSCRIPT - 1)
043200             + (0.30 * (WS-EMC(WS-SUBSCRIPT)
043300                        - WS-SMOOTH(WS-SUBSCRIPT - 1)))
043400     END-IF
043500     MOVE WS-RAW-WIND(WS-SUBSCRIPT) TO WS-WIND-CAPPED
043600*    FR-0033 - WIND IS CAPPED AT 25 MPS BEFORE IT FEEDS THE
043700*    DIVISOR BELOW.  AN UNCAPPED GUST READING WAS ONCE SEEN TO
043800*    DRIVE THE DIVISOR HIGH ENOUGH TO COLLAPSE TTF TO NEAR ZERO
043900*    FOR A SINGLE NOISY POINT IN AN OTHERWISE CALM SERIES.
044000     IF WS-WIND-CAPPED > 25.00
044100         MOVE 25.00 TO WS-WIND-CAPPED
044200     END-IF
044300     COMPUTE WS-WIND-DIVISOR ROUNDED =
044400         1.00 + (0.04 * WS-WIND-CAPPED)
044500*    TTF (TIME TO FIRE) - HIGHER SMOOTHED MOISTURE AND LOWER
044600*    WIND BOTH PUSH TTF UP (SLOWER-DEVELOPING FIRE RISK);
044700*    FLOORED AT 1.00 THE SAME WAY EMC IS, FOR THE SAME REASON.
044800     COMPUTE WS-FR-TTF(WS-SUBSCRIPT) ROUNDED =
044900         (4.00 * WS-SMOOTH(WS-SUBSCRIPT)) / WS-WIND-DIVISOR
045000     IF WS-FR-TTF(WS-SUBSCRIPT) < 1.00
045100         MOVE 1.00 TO WS-FR-TTF(WS-SUBSCRIPT)
045200     END-IF
045300     PERFORM 0330-ROLL-TOTALS
045400     ADD 1 TO WS-SUBSCRIPT.
045500*
045600 0450-STORE-CACHE.
045700*    A FRESHLY-COMPUTED SERIES IS WRITTEN BACK TO THE CACHE SO
045800*    THE NEXT LOCATION (OR THE NEXT NIGHT) THAT LANDS ON THE SAME
045900*    CHECKSUM CAN REPLAY IT AT 0320 WITHOUT RERUNNING THE MODEL.
046000     MOVE WS-CACHE-KEY-WORK TO CA-KEY
046100     MOVE WS-SERIES-LENGTH TO CA-COUNT
046200     MOVE 1 TO WS-SUBSCRIPT
046300     PERFORM 0451-STORE-ONE-ENTRY
046400         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH
046500     WRITE CACHE-RECORD
046600         INVALID KEY
046700             DISPLAY "FR-0101 CACHE SLOT ALREADY TAKEN - KEY "
046800                     CA-KEY
046900         NOT INVALID KEY
047000             CONTINUE
047100     END-WRITE.
047200*
047300 0451-STORE-ONE-ENTRY.
047400     MOVE WS-FR-TTF(WS-SUBSCRIPT) TO CA-TTF(WS-SUBSCRIPT)
047500     ADD 1 TO WS-SUBSCRIPT.
047600*
047700 0500-WRITE-FIRERISK-FILE.
047800     MOVE 1 TO WS-SUBSCRIPT
047900     PERFORM 0510-WRITE-ONE-RECORD
048000         UNTIL WS-SUBSCRIPT > WS-SERIES-LENGTH
048100     COMPUTE WS-TTF-MEAN ROUNDED =
048200         WS-TTF-SUM / WS-SERIES-LENGTH.
048300*
048400 0510-WRITE-ONE-RECORD.
048500     MOVE WS-RAW-TIMESTAMP(WS-SUBSCRIPT) TO FR-TIMESTAMP
048600     MOVE WS-FR-TTF(WS-SUBSCRIPT) TO FR-TTF
048700     WRITE FIRERISK-RECORD
048800     MOVE FR-TIMESTAMP TO WS-LAST-FR-TIMESTAMP
048900     MOVE FR-TTF TO WS-LAST-FR-TTF
049000     ADD 1 TO WS-SUBSCRIPT.
049100*
049200 0900-FIN-PGM.
049300*    CACHE-FILE STAYS OPEN FOR THE WHOLE RUN, UNLIKE WEATHER-IN
049400*    AND FIRERISK-OUT WHICH ARE OPENED AND CLOSED PER LOCATION -
049500*    CLOSE IT HERE ALONG WITH THE TWO OTHER RUN-LONG FILES.
049600     CLOSE LOCATIONS CACHE-FILE LOC-STATUS
049700     DISPLAY "3-FIRERISK LOCATIONS PROCESSED . . : " WS-LOC-PROCESSED
049800     STOP RUN
049900 0900-EXIT.
050000     EXIT.
